000100******************************************************************
000110* FECHA       : 04/12/1993                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000130* APLICACION  : RECLUTAMIENTO Y SELECCION DE PERSONAL            *
000140* PROGRAMA    : SELP1B01                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE LA DESCRIPCION DE UNA PLAZA VACANTE Y UN     *
000170*             : ARCHIVO DE HOJAS DE VIDA YA REDUCIDAS A TEXTO    *
000180*             : PLANO, EXTRAE DE CADA HOJA DE VIDA EL NOMBRE,    *
000190*             : CORREO, TELEFONO Y HABILIDADES DEL CANDIDATO,    *
000200*             : LOS COMPARA CONTRA LA PLAZA Y CALCULA UN INDICE  *
000210*             : DE SIMILITUD Y UN PUNTAJE PONDERADO, DEJANDO UN  *
000220*             : ARCHIVO DE RESULTADOS Y UN LISTADO IMPRESO.      *
000230* ARCHIVOS    : CANDIN (ENT), JOBDESC (ENT), RESULTS (SAL),      *
000240*             : REPORTE (SAL)                                    *
000250* PROGRAMA(S) : SELP1B01 (UNICO PROGRAMA DE LA CORRIDA)          *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    SELP1B01.
000290 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000300 INSTALLATION.  SERES CORP - RECLUTAMIENTO Y SELECCION.
000310 DATE-WRITTEN.  04/12/1993.
000320 DATE-COMPILED.
000330 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000340******************************************************************
000350*                 H I S T O R I A L   D E   C A M B I O S        *
000360*----------------------------------------------------------------*
000370* FECHA       PROG.   TICKET       DESCRIPCION                   *
000380* ----------  ------  -----------  ----------------------------- *
000390* 04/12/1993  PEDR    RH-00019     VERSION INICIAL.  LEE PLAZA   *
000400*                                  Y HOJAS DE VIDA, SACA NOMBRE, *
000410*                                  CORREO Y TELEFONO POR PUNTOS  *
000420*                                  Y COMAS EN EL TEXTO.          *
000430* 22/02/1994  PEDR    RH-00027     SE AGREGA TABLA DE HABILI-    *
000440*                                  DADES (TABLA-DIAS DE MORAS1   *
000450*                                  ADAPTADA A LISTA DE PALABRAS).*
000460* 15/07/1994  JMPR    RH-00041     SE AGREGA CALCULO DE          *
000470*                                  SIMILITUD DE HABILIDADES Y    *
000480*                                  BONIFICACION POR SAP/BASIS.   *
000490* 03/11/1994  PEDR    RH-00058     SE AGREGA EXTRACCION DE       *
000500*                                  EXPERIENCIA Y SENIORIDAD      *
000510*                                  REQUERIDAS DE LA PLAZA.       *
000520* 19/03/1995  LGCH    RH-00073     SE AGREGA MODIFICADOR DE      *
000530*                                  EXPERIENCIA Y DE SENIORIDAD   *
000540*                                  AL PUNTAJE PONDERADO.         *
000550* 27/09/1995  PEDR    RH-00081     SE AGREGA REPORTE IMPRESO     *
000560*                                  CON ENCABEZADO, DETALLE Y     *
000570*                                  TOTALES DE CIERRE DE CORRIDA. *
000580* 14/02/1996  JMPR    RH-00095     CORRECCION: LA BUSQUEDA DE    *
000590*                                  HABILIDADES NO RESPETABA      *
000600*                                  LIMITE DE PALABRA, GENERABA   *
000610*                                  FALSOS POSITIVOS EN 'JAVA'    *
000620*                                  DENTRO DE 'JAVASCRIPT'.       *
000630* 30/08/1996  LGCH    RH-00110     SE AGREGA CATEGORIA DE        *
000640*                                  COINCIDENCIA (ALTA/MEDIA/     *
000650*                                  BAJA) EN EL ARCHIVO DE SALIDA.*
000660* 11/04/1997  PEDR    RH-00128     SE AMPLIA TABLA DE HABILI-    *
000670*                                  DADES CON HERRAMIENTAS DE     *
000680*                                  NUBE Y CONTENEDORES.          *
000690* 06/01/1998  JMPR    RH-00139     SE CORRIGE PARTIDO DE LINEAS  *
000700*                                  DEL TEXTO DE LA HOJA DE VIDA  *
000710*                                  CUANDO EL PUNTO Y COMA VIENE  *
000720*                                  AL FINAL DEL CAMPO.           *
000730* 21/10/1998  LGCH    RH-2000-01   REVISION FIN DE SIGLO:  SE    *
000740*                                  CONFIRMA QUE ESTE PROGRAMA NO *
000750*                                  MANEJA FECHAS DE CUATRO NI DE *
000760*                                  DOS DIGITOS DE ANIO (SOLO     *
000770*                                  ANIOS DE EXPERIENCIA), NO SE  *
000780*                                  REQUIERE CAMBIO POR EL Y2K.   *
000790* 09/06/1999  PEDR    RH-2000-14   SE ESTANDARIZA CAMPO DE       *
000800*                                  SENIORIDAD DE LA PLAZA A UN   *
000810*                                  SOLO VALOR NUMERICO DE RANGO  *
000820*                                  PARA EL MODIFICADOR.          *
000830* 25/03/2001  JMPR    RH-00187     SE AGREGA BONO DE CONTEXTO    *
000840*                                  PARA PLAZAS DE SAP BASIS.     *
000850* 12/11/2003  LGCH    RH-00214     SE ESTANDARIZA CALCULO DEL    *
000860*                                  PUNTAJE PONDERADO CON PESOS   *
000870*                                  DISTINTOS SEGUN LA PLAZA SEA  *
000880*                                  O NO DE PERFIL SAP.           *
000890* 18/06/2004  JMPR    RH-00229     SE CORRIGE CALCULO DE         *
000900*                                  SIMILITUD DE HABILIDADES      *
000910*                                  (AHORA                        *
000920*                                  POR FICHA, NO POR FRASE       *
000930*                                  COMPLETA, CON NIVEL DE        *
000940*                                  COINCIDENCIA PARCIAL),        *
000950*                                  MODIFICADOR DE EXPERIENCIA    *
000960*                                  (ESCALA DE LA PLAZA SIN       *
000970*                                  REQUISITO Y TRAMO INTERMEDIO  *
000980*                                  DEL CASO SAP) Y BONO DE SAP   *
000990*                                  BASIS (SE EXIGE QUE LA UNICA  *
001000*                                  HABILIDAD DEL CANDIDATO SEA   *
001010*                                  "SAP BASIS"). SE CORRIGE      *
001020*                                  EXTRACCION DE EXPERIENCIA     *
001030*                                  REQUERIDA PARA TOMAR EL       *
001040*                                  LIMITE INFERIOR CUANDO LA     *
001050*                                  PLAZA PIDE UN RANGO DE ANIOS. *
001060*                                  SE REDONDEA EL PUNTAJE DE     *
001070*                                  SALIDA EN VEZ DE TRUNCARLO.   *
001080* 02/09/2004  PEDR    RH-00238     SE ESTANDARIZAN LOS CICLOS    *
001090*                                  DEL PROGRAMA A PARRAFO APARTE *
001100*                                  (PERFORM DE UN NOMBRE DE      *
001110*                                  PARRAFO), SEGUN EL NUEVO      *
001120*                                  LINEAMIENTO DEL DEPARTAMENTO  *
001130*                                  DE NO USAR EL CICLO EN LINEA. *
001140*                                  SE APROVECHA PARA USAR        *
001150*                                  PERFORM ... THRU EN LA        *
001160*                                  EXTRACCION DE DATOS DEL       *
001170*                                  CANDIDATO.                    *
001180* 20/09/2004 LGCH RH-00241 SE REPARA EL PARRAFO                  *
001190*                                  COMPARTIDO DE TELEFONO        *
001200*                                  (217A-PROBAR-DESDE), QUE HABIA*
001210*                                  QUEDADO INCOMPLETO EN EL PASE *
001220*                                  ANTERIOR Y DEJABA SIN EFECTO  *
001230*                                  LOS                           *
001240*                                  TRES PATRONES DE TELEFONO. SE *
001250*                                  LIMITA TAMBIEN LA BUSQUEDA DE *
001260*                                  NOMBRE A LAS PRIMERAS 10      *
001270*                                  LINEAS                        *
001280*                                  DE LA HOJA DE VIDA, QUE ANTES *
001290*                                  SE                            *
001300*                                  EXTENDIA HASTA LA LINEA 20.   *
001310* 27/09/2004  LGCH    RH-00242     SE BAJA A MINUSCULAS LA HOJA  *
001320*                                  DE VIDA Y LA TABLA DE         *
001330*                                  HABILIDADES ANTES DE          *
001340*                                  COMPARARLAS (215).  SE        *
001350*                                  REINICIA WKS-SIM-CONSAP EN    *
001360*                                  220 PARA QUE EL CASO          *
001370*                                  DEGENERADO NO ARRASTRE EL     *
001380*                                  SCORE DEL CANDIDATO ANTERIOR. *
001390*                                  SE EXIGE ES-CASO-SAP Y LA     *
001400*                                  HABILIDAD UNICA 'SAP BASIS'   *
001410*                                  ANTES DE DAR EL BONO DE       *
001420*                                  CONTEXTO (225), Y SE BUSCA LA *
001430*                                  FRASE DE BASIS EN EL TEXTO    *
001440*                                  MINUSCULA DE LA PLAZA.  SE    *
001450*                                  EXIGE UNA PALABRA DE CONTEXTO *
001460*                                  ('EXPERIENCE'/'MINIMUM'/'AT   *
001470*                                  LEAST') CERCA DEL NUMERO DE   *
001480*                                  ANIOS PARA ACEPTARLO COMO     *
001490*                                  EXPERIENCIA REQUERIDA (140).  *
001500******************************************************************
001510 ENVIRONMENT DIVISION.
001520 CONFIGURATION SECTION.
001530 SPECIAL-NAMES.
001540     C01 IS TOP-OF-FORM.
001550 INPUT-OUTPUT SECTION.
001560 FILE-CONTROL.
001570     SELECT CANDIN   ASSIGN TO CANDIN
001580            ORGANIZATION IS SEQUENTIAL
001590            FILE STATUS IS WKS-FS-CANDIN.
001600     SELECT JOBDESC  ASSIGN TO JOBDESC
001610            ORGANIZATION IS SEQUENTIAL
001620            FILE STATUS IS WKS-FS-JOBDESC.
001630     SELECT RESULTS  ASSIGN TO RESULTS
001640            ORGANIZATION IS SEQUENTIAL
001650            FILE STATUS IS WKS-FS-RESULTS.
001660     SELECT REPORTE  ASSIGN TO REPORTE
001670            ORGANIZATION IS SEQUENTIAL
001680            FILE STATUS IS WKS-FS-REPORTE.
001690*
001700 DATA DIVISION.
001710 FILE SECTION.
001720*
001730 FD  CANDIN
001740     RECORDING MODE IS F
001750     LABEL RECORDS ARE STANDARD.
001760     COPY CANDIN.
001770*
001780 FD  JOBDESC
001790     RECORDING MODE IS F
001800     LABEL RECORDS ARE STANDARD.
001810     COPY JOBDSC.
001820*
001830 FD  RESULTS
001840     RECORDING MODE IS F
001850     LABEL RECORDS ARE STANDARD.
001860     COPY CANRES.
001870*
001880 FD  REPORTE
001890     RECORDING MODE IS F
001900     LABEL RECORDS ARE STANDARD.
001910 01  REG-REPORTE                 PIC X(132).
001920*
001930 WORKING-STORAGE SECTION.
001940******************************************************************
001950*           RECURSOS DE FILE-STATUS DE LOS ARCHIVOS              *
001960******************************************************************
001970 01  WKS-FS-STATUS.
001980     05  WKS-FS-CANDIN           PIC 9(02) VALUE ZEROES.
001990         88  CANDIN-OK                    VALUE 00.
002000         88  CANDIN-FIN                   VALUE 10.
002010     05  WKS-FS-JOBDESC          PIC 9(02) VALUE ZEROES.
002020         88  JOBDESC-OK                   VALUE 00.
002030         88  JOBDESC-FIN                  VALUE 10.
002040     05  WKS-FS-RESULTS          PIC 9(02) VALUE ZEROES.
002050         88  RESULTS-OK                   VALUE 00.
002060     05  WKS-FS-REPORTE          PIC 9(02) VALUE ZEROES.
002070         88  REPORTE-OK                   VALUE 00.
002080*
002090 01  WKS-SWITCHES.
002100     05  WKS-FIN-CANDIN          PIC X(01) VALUE 'N'.
002110         88  FIN-CANDIN                   VALUE 'S'.
002120     05  WKS-JOB-PRESENTE        PIC X(01) VALUE 'N'.
002130         88  HAY-JOB-PRESENTE             VALUE 'S'.
002140     05  WKS-CASO-SAP            PIC X(01) VALUE 'N'.
002150         88  ES-CASO-SAP                   VALUE 'S'.
002160     05  WKS-NOMBRE-ENCONTRADO   PIC X(01) VALUE 'N'.
002170         88  NOMBRE-ENCONTRADO             VALUE 'S'.
002180     05  WKS-CORREO-ENCONTRADO   PIC X(01) VALUE 'N'.
002190         88  CORREO-ENCONTRADO             VALUE 'S'.
002200     05  WKS-TEL-ENCONTRADO      PIC X(01) VALUE 'N'.
002210         88  TEL-ENCONTRADO                VALUE 'S'.
002220     05  WKS-BUSQ-ENCONTRADO     PIC X(01) VALUE 'N'.
002230         88  BUSQ-ENCONTRADO               VALUE 'S'.
002240     05  WKS-EXP-ENCONTRADA      PIC X(01) VALUE 'N'.
002250         88  EXP-ENCONTRADA                VALUE 'S'.
002260     05  WKS-CTX-VALIDO          PIC X(01) VALUE 'N'.             RH-00242
002270         88  CTX-VALIDO                    VALUE 'S'.             RH-00242
002280*
002290******************************************************************
002300*           CONTADORES Y ACUMULADORES DE LA CORRIDA              *
002310******************************************************************
002320 77  WKS-CAND-LEIDOS             PIC 9(07) COMP VALUE ZERO.
002330 77  WKS-CAND-ESCRITOS           PIC 9(07) COMP VALUE ZERO.
002340 77  WKS-CTA-ALTA                PIC 9(07) COMP VALUE ZERO.
002350 77  WKS-CTA-MEDIA               PIC 9(07) COMP VALUE ZERO.
002360 77  WKS-CTA-BAJA                PIC 9(07) COMP VALUE ZERO.
002370 77  WKS-SUMA-PONDERADO          PIC 9(09)V99 COMP-3 VALUE ZERO.
002380 77  WKS-PROMEDIO-PONDERADO      PIC 9(03)V99 COMP-3 VALUE ZERO.
002390 77  WKS-LINEA-PAGINA            PIC 9(03) COMP VALUE 99.
002400 77  WKS-NUM-PAGINA              PIC 9(03) COMP VALUE ZERO.
002410*
002420******************************************************************
002430*           REGISTRO DE TRABAJO DEL CANDIDATO EN PROCESO         *
002440******************************************************************
002450     COPY CANPRS.
002460*
002470******************************************************************
002480*           AREAS DE TRABAJO PARA PARTIR LINEAS DEL CANDIDATO    *
002490******************************************************************
002500 01  WKS-TEXTO-CANDIDATO.
002510     05  WKS-TC-LARGO             PIC 9(04) COMP VALUE ZERO.
002520     05  WKS-TC-POS               PIC 9(04) COMP VALUE ZERO.
002530     05  WKS-TC-INICIO-LIN        PIC 9(04) COMP VALUE ZERO.
002540 01  WKS-TABLA-LINEAS.
002550     05  WKS-LINEA-CANT           PIC 9(02) COMP VALUE ZERO.
002560     05  WKS-LINEAS OCCURS 20 TIMES.
002570         10  WKS-LINEA-TXT        PIC X(80).
002580         10  WKS-LINEA-LEN        PIC 9(02) COMP VALUE ZERO.
002590*
002600******************************************************************
002610*           AREAS GENERICAS DE BUSQUEDA DE PATRONES              *
002620******************************************************************
002630 01  WKS-AREA-BUSQUEDA.
002640     05  WKS-BUSQ-TEXTO           PIC X(2000).
002650     05  WKS-BUSQ-TEXTO-LEN       PIC 9(04) COMP VALUE ZERO.
002660     05  WKS-BUSQ-FRASE           PIC X(30).
002670     05  WKS-BUSQ-FRASE-LEN       PIC 9(02) COMP VALUE ZERO.
002680     05  WKS-BUSQ-POS-INI         PIC 9(04) COMP VALUE ZERO.
002690*
002700******************************************************************
002710*           AREAS DE EXTRACCION DE TELEFONO Y CORREO             *
002720******************************************************************
002730 01  WKS-AREA-TELEFONO.
002740     05  WKS-TEL-RESULTADO        PIC X(20).
002750     05  WKS-TEL-INICIO           PIC 9(04) COMP VALUE ZERO.
002760     05  WKS-TEL-FIN              PIC 9(04) COMP VALUE ZERO.
002770 01  WKS-AREA-CORREO.
002780     05  WKS-COR-RESULTADO        PIC X(60).
002790     05  WKS-COR-POS-ARROBA       PIC 9(04) COMP VALUE ZERO.
002800     05  WKS-COR-INICIO           PIC 9(04) COMP VALUE ZERO.
002810     05  WKS-COR-FIN              PIC 9(04) COMP VALUE ZERO.
002820     05  WKS-COR-SIGUE            PIC X(01) VALUE 'S'.
002830         88  COR-SIGUE-BUSCANDO       VALUE 'S'.
002840*
002850******************************************************************
002860*           TOKENIZADOR GENERICO DE TEXTO (JOB Y CANDIDATO)      *
002870******************************************************************
002880 01  WKS-TOKENIZADOR.
002890     05  WKS-TOK-TEXTO            PIC X(2000).
002900     05  WKS-TOK-LARGO            PIC 9(04) COMP VALUE ZERO.
002910     05  WKS-TOK-POS              PIC 9(04) COMP VALUE ZERO.
002920     05  WKS-TOK-INICIO           PIC 9(04) COMP VALUE ZERO.
002930     05  WKS-TOK-ACTUAL           PIC X(20).
002940     05  WKS-TOK-ACTUAL-LEN       PIC 9(02) COMP VALUE ZERO.
002950     05  WKS-TOK-CANT             PIC 9(04) COMP VALUE ZERO.
002960*
002970******************************************************************
002980*           TABLA DE FRECUENCIA DE PALABRAS DE LA PLAZA          *
002990******************************************************************
003000 01  WKS-TABLA-FRECUENCIA.
003010     05  WKS-FREC-CANT            PIC 9(04) COMP VALUE ZERO.
003020     05  WKS-FREC-ELEM OCCURS 400 TIMES
003030                                 INDEXED BY WKS-IDX-FREC.
003040         10  WKS-FREC-PALABRA     PIC X(20).
003050         10  WKS-FREC-VECES       PIC 9(04) COMP VALUE ZERO.
003060*
003070 01  WKS-TABLA-CLAVES.
003080     05  WKS-CLAVE-CANT           PIC 9(02) COMP VALUE ZERO.
003090     05  WKS-CLAVES OCCURS 20 TIMES
003100                                 PIC X(20).
003110*
003120******************************************************************
003130*           DATOS PRECALCULADOS DE LA DESCRIPCION DE PLAZA       *
003140******************************************************************
003150 01  WKS-DATOS-PLAZA.
003160     05  WKS-JOB-TEXTO-MIN        PIC X(2000).
003170     05  WKS-JOB-TEXTO-LEN        PIC 9(04) COMP VALUE ZERO.
003180     05  WKS-JOB-MENCIONA-SAP     PIC X(01) VALUE 'N'.
003190         88  JOB-MENCIONA-SAP              VALUE 'S'.
003200     05  WKS-JOB-EXP-REQUERIDA    PIC 9(02) COMP VALUE ZERO.
003210     05  WKS-JOB-SEN-PALABRA      PIC X(10) VALUE SPACES.
003220     05  WKS-JOB-SEN-RANGO        PIC 9(01) COMP VALUE ZERO.
003230*
003240******************************************************************
003250*           TABLA DE HABILIDADES (140 TERMINOS) -- SE ARMA CON   *
003260*           EL MISMO METODO DE MORAS1 (TABLA-DIAS / F REDEFINES  *
003270*           TABLA-DIAS), UNA ENTRADA POR FILLER.                 *
003280******************************************************************
003290 01  WKS-LISTA-HABILIDADES.
003300     05  FILLER  PIC X(24) VALUE 'Python'.
003310     05  FILLER  PIC X(24) VALUE 'Java'.
003320     05  FILLER  PIC X(24) VALUE 'JavaScript'.
003330     05  FILLER  PIC X(24) VALUE 'C++'.
003340     05  FILLER  PIC X(24) VALUE 'C#'.
003350     05  FILLER  PIC X(24) VALUE 'PHP'.
003360     05  FILLER  PIC X(24) VALUE 'Ruby'.
003370     05  FILLER  PIC X(24) VALUE 'Swift'.
003380     05  FILLER  PIC X(24) VALUE 'Go'.
003390     05  FILLER  PIC X(24) VALUE 'Kotlin'.
003400     05  FILLER  PIC X(24) VALUE 'R'.
003410     05  FILLER  PIC X(24) VALUE 'TypeScript'.
003420     05  FILLER  PIC X(24) VALUE 'Scala'.
003430     05  FILLER  PIC X(24) VALUE 'Perl'.
003440     05  FILLER  PIC X(24) VALUE 'Rust'.
003450     05  FILLER  PIC X(24) VALUE 'MATLAB'.
003460     05  FILLER  PIC X(24) VALUE 'Groovy'.
003470     05  FILLER  PIC X(24) VALUE 'Objective-C'.
003480     05  FILLER  PIC X(24) VALUE 'Bash'.
003490     05  FILLER  PIC X(24) VALUE 'PowerShell'.
003500     05  FILLER  PIC X(24) VALUE 'HTML'.
003510     05  FILLER  PIC X(24) VALUE 'CSS'.
003520     05  FILLER  PIC X(24) VALUE 'React'.
003530     05  FILLER  PIC X(24) VALUE 'Angular'.
003540     05  FILLER  PIC X(24) VALUE 'Vue.js'.
003550     05  FILLER  PIC X(24) VALUE 'Node.js'.
003560     05  FILLER  PIC X(24) VALUE 'Express'.
003570     05  FILLER  PIC X(24) VALUE 'Django'.
003580     05  FILLER  PIC X(24) VALUE 'Flask'.
003590     05  FILLER  PIC X(24) VALUE 'Laravel'.
003600     05  FILLER  PIC X(24) VALUE 'Ruby on Rails'.
003610     05  FILLER  PIC X(24) VALUE 'ASP.NET'.
003620     05  FILLER  PIC X(24) VALUE 'Spring'.
003630     05  FILLER  PIC X(24) VALUE 'jQuery'.
003640     05  FILLER  PIC X(24) VALUE 'Bootstrap'.
003650     05  FILLER  PIC X(24) VALUE 'Sass'.
003660     05  FILLER  PIC X(24) VALUE 'LESS'.
003670     05  FILLER  PIC X(24) VALUE 'WordPress'.
003680     05  FILLER  PIC X(24) VALUE 'Redux'.
003690     05  FILLER  PIC X(24) VALUE 'Android'.
003700     05  FILLER  PIC X(24) VALUE 'iOS'.
003710     05  FILLER  PIC X(24) VALUE 'React Native'.
003720     05  FILLER  PIC X(24) VALUE 'Flutter'.
003730     05  FILLER  PIC X(24) VALUE 'Xamarin'.
003740     05  FILLER  PIC X(24) VALUE 'Ionic'.
003750     05  FILLER  PIC X(24) VALUE 'Swift UI'.
003760     05  FILLER  PIC X(24) VALUE 'Kotlin Multiplatform'.
003770     05  FILLER  PIC X(24) VALUE 'SQL'.
003780     05  FILLER  PIC X(24) VALUE 'MySQL'.
003790     05  FILLER  PIC X(24) VALUE 'PostgreSQL'.
003800     05  FILLER  PIC X(24) VALUE 'MongoDB'.
003810     05  FILLER  PIC X(24) VALUE 'SQLite'.
003820     05  FILLER  PIC X(24) VALUE 'Oracle'.
003830     05  FILLER  PIC X(24) VALUE 'MS SQL Server'.
003840     05  FILLER  PIC X(24) VALUE 'Redis'.
003850     05  FILLER  PIC X(24) VALUE 'MariaDB'.
003860     05  FILLER  PIC X(24) VALUE 'NoSQL'.
003870     05  FILLER  PIC X(24) VALUE 'Firebase'.
003880     05  FILLER  PIC X(24) VALUE 'Cassandra'.
003890     05  FILLER  PIC X(24) VALUE 'DynamoDB'.
003900     05  FILLER  PIC X(24) VALUE 'Elasticsearch'.
003910     05  FILLER  PIC X(24) VALUE 'Neo4j'.
003920     05  FILLER  PIC X(24) VALUE 'AWS'.
003930     05  FILLER  PIC X(24) VALUE 'Azure'.
003940     05  FILLER  PIC X(24) VALUE 'Google Cloud'.
003950     05  FILLER  PIC X(24) VALUE 'Docker'.
003960     05  FILLER  PIC X(24) VALUE 'Kubernetes'.
003970     05  FILLER  PIC X(24) VALUE 'Jenkins'.
003980     05  FILLER  PIC X(24) VALUE 'Git'.
003990     05  FILLER  PIC X(24) VALUE 'GitHub'.
004000     05  FILLER  PIC X(24) VALUE 'Bitbucket'.
004010     05  FILLER  PIC X(24) VALUE 'CI/CD'.
004020     05  FILLER  PIC X(24) VALUE 'Terraform'.
004030     05  FILLER  PIC X(24) VALUE 'Ansible'.
004040     05  FILLER  PIC X(24) VALUE 'Chef'.
004050     05  FILLER  PIC X(24) VALUE 'Puppet'.
004060     05  FILLER  PIC X(24) VALUE 'Vagrant'.
004070     05  FILLER  PIC X(24) VALUE 'Prometheus'.
004080     05  FILLER  PIC X(24) VALUE 'Grafana'.
004090     05  FILLER  PIC X(24) VALUE 'ELK Stack'.
004100     05  FILLER  PIC X(24) VALUE 'TensorFlow'.
004110     05  FILLER  PIC X(24) VALUE 'PyTorch'.
004120     05  FILLER  PIC X(24) VALUE 'scikit-learn'.
004130     05  FILLER  PIC X(24) VALUE 'Pandas'.
004140     05  FILLER  PIC X(24) VALUE 'NumPy'.
004150     05  FILLER  PIC X(24) VALUE 'SciPy'.
004160     05  FILLER  PIC X(24) VALUE 'Keras'.
004170     05  FILLER  PIC X(24) VALUE 'OpenCV'.
004180     05  FILLER  PIC X(24) VALUE 'NLTK'.
004190     05  FILLER  PIC X(24) VALUE 'spaCy'.
004200     05  FILLER  PIC X(24) VALUE 'Machine Learning'.
004210     05  FILLER  PIC X(24) VALUE 'Deep Learning'.
004220     05  FILLER  PIC X(24) VALUE 'AI'.
004230     05  FILLER  PIC X(24) VALUE 'Data Analysis'.
004240     05  FILLER  PIC X(24) VALUE 'Data Visualization'.
004250     05  FILLER  PIC X(24) VALUE 'Big Data'.
004260     05  FILLER  PIC X(24) VALUE 'Hadoop'.
004270     05  FILLER  PIC X(24) VALUE 'Spark'.
004280     05  FILLER  PIC X(24) VALUE 'NLP'.
004290     05  FILLER  PIC X(24) VALUE 'Computer Vision'.
004300     05  FILLER  PIC X(24) VALUE 'Reinforcement Learning'.
004310     05  FILLER  PIC X(24) VALUE 'OOP'.
004320     05  FILLER  PIC X(24) VALUE 'Design Patterns'.
004330     05  FILLER  PIC X(24) VALUE 'Agile'.
004340     05  FILLER  PIC X(24) VALUE 'Scrum'.
004350     05  FILLER  PIC X(24) VALUE 'Kanban'.
004360     05  FILLER  PIC X(24) VALUE 'UML'.
004370     05  FILLER  PIC X(24) VALUE 'Software Architecture'.
004380     05  FILLER  PIC X(24) VALUE 'Microservices'.
004390     05  FILLER  PIC X(24) VALUE 'RESTful API'.
004400     05  FILLER  PIC X(24) VALUE 'GraphQL'.
004410     05  FILLER  PIC X(24) VALUE 'SOAP'.
004420     05  FILLER  PIC X(24) VALUE 'RPC'.
004430     05  FILLER  PIC X(24) VALUE 'Unit Testing'.
004440     05  FILLER  PIC X(24) VALUE 'Integration Testing'.
004450     05  FILLER  PIC X(24) VALUE 'TDD'.
004460     05  FILLER  PIC X(24) VALUE 'BDD'.
004470     05  FILLER  PIC X(24) VALUE 'Linux'.
004480     05  FILLER  PIC X(24) VALUE 'Unix'.
004490     05  FILLER  PIC X(24) VALUE 'Windows'.
004500     05  FILLER  PIC X(24) VALUE 'macOS'.
004510     05  FILLER  PIC X(24) VALUE 'Networking'.
004520     05  FILLER  PIC X(24) VALUE 'Security'.
004530     05  FILLER  PIC X(24) VALUE 'Blockchain'.
004540     05  FILLER  PIC X(24) VALUE 'Cryptography'.
004550     05  FILLER  PIC X(24) VALUE 'AR/VR'.
004560     05  FILLER  PIC X(24) VALUE 'IoT'.
004570     05  FILLER  PIC X(24) VALUE 'Game Development'.
004580     05  FILLER  PIC X(24) VALUE 'Unity'.
004590     05  FILLER  PIC X(24) VALUE 'Unreal Engine'.
004600     05  FILLER  PIC X(24) VALUE 'Embedded Systems'.
004610     05  FILLER  PIC X(24) VALUE 'Robotics'.
004620     05  FILLER  PIC X(24) VALUE 'SAP'.
004630     05  FILLER  PIC X(24) VALUE 'SAP BASIS'.
004640     05  FILLER  PIC X(24) VALUE 'SAP HANA'.
004650     05  FILLER  PIC X(24) VALUE 'ABAP'.
004660 01  WKS-TABLA-HABILIDADES REDEFINES WKS-LISTA-HABILIDADES.
004670     05  WKS-HAB-ELEM OCCURS 136 TIMES
004680                                 PIC X(24).
004690*
004700******************************************************************
004710*           LISTA DE PALABRAS VACIAS (STOPWORDS) DEL IDIOMA      *
004720*           INGLES.  SE ARMA CON EL MISMO METODO ANTERIOR.       *
004730******************************************************************
004740 01  WKS-LISTA-VACIAS.
004750     05  FILLER  PIC X(12) VALUE 'a'.
004760     05  FILLER  PIC X(12) VALUE 'about'.
004770     05  FILLER  PIC X(12) VALUE 'above'.
004780     05  FILLER  PIC X(12) VALUE 'after'.
004790     05  FILLER  PIC X(12) VALUE 'again'.
004800     05  FILLER  PIC X(12) VALUE 'against'.
004810     05  FILLER  PIC X(12) VALUE 'all'.
004820     05  FILLER  PIC X(12) VALUE 'am'.
004830     05  FILLER  PIC X(12) VALUE 'an'.
004840     05  FILLER  PIC X(12) VALUE 'and'.
004850     05  FILLER  PIC X(12) VALUE 'any'.
004860     05  FILLER  PIC X(12) VALUE 'are'.
004870     05  FILLER  PIC X(12) VALUE 'as'.
004880     05  FILLER  PIC X(12) VALUE 'at'.
004890     05  FILLER  PIC X(12) VALUE 'be'.
004900     05  FILLER  PIC X(12) VALUE 'because'.
004910     05  FILLER  PIC X(12) VALUE 'been'.
004920     05  FILLER  PIC X(12) VALUE 'before'.
004930     05  FILLER  PIC X(12) VALUE 'being'.
004940     05  FILLER  PIC X(12) VALUE 'below'.
004950     05  FILLER  PIC X(12) VALUE 'between'.
004960     05  FILLER  PIC X(12) VALUE 'both'.
004970     05  FILLER  PIC X(12) VALUE 'but'.
004980     05  FILLER  PIC X(12) VALUE 'by'.
004990     05  FILLER  PIC X(12) VALUE 'can'.
005000     05  FILLER  PIC X(12) VALUE 'cannot'.
005010     05  FILLER  PIC X(12) VALUE 'could'.
005020     05  FILLER  PIC X(12) VALUE 'did'.
005030     05  FILLER  PIC X(12) VALUE 'do'.
005040     05  FILLER  PIC X(12) VALUE 'does'.
005050     05  FILLER  PIC X(12) VALUE 'doing'.
005060     05  FILLER  PIC X(12) VALUE 'down'.
005070     05  FILLER  PIC X(12) VALUE 'during'.
005080     05  FILLER  PIC X(12) VALUE 'each'.
005090     05  FILLER  PIC X(12) VALUE 'few'.
005100     05  FILLER  PIC X(12) VALUE 'for'.
005110     05  FILLER  PIC X(12) VALUE 'from'.
005120     05  FILLER  PIC X(12) VALUE 'further'.
005130     05  FILLER  PIC X(12) VALUE 'had'.
005140     05  FILLER  PIC X(12) VALUE 'has'.
005150     05  FILLER  PIC X(12) VALUE 'have'.
005160     05  FILLER  PIC X(12) VALUE 'having'.
005170     05  FILLER  PIC X(12) VALUE 'he'.
005180     05  FILLER  PIC X(12) VALUE 'her'.
005190     05  FILLER  PIC X(12) VALUE 'here'.
005200     05  FILLER  PIC X(12) VALUE 'hers'.
005210     05  FILLER  PIC X(12) VALUE 'herself'.
005220     05  FILLER  PIC X(12) VALUE 'him'.
005230     05  FILLER  PIC X(12) VALUE 'himself'.
005240     05  FILLER  PIC X(12) VALUE 'his'.
005250     05  FILLER  PIC X(12) VALUE 'how'.
005260     05  FILLER  PIC X(12) VALUE 'i'.
005270     05  FILLER  PIC X(12) VALUE 'if'.
005280     05  FILLER  PIC X(12) VALUE 'in'.
005290     05  FILLER  PIC X(12) VALUE 'into'.
005300     05  FILLER  PIC X(12) VALUE 'is'.
005310     05  FILLER  PIC X(12) VALUE 'it'.
005320     05  FILLER  PIC X(12) VALUE 'its'.
005330     05  FILLER  PIC X(12) VALUE 'itself'.
005340     05  FILLER  PIC X(12) VALUE 'me'.
005350     05  FILLER  PIC X(12) VALUE 'more'.
005360     05  FILLER  PIC X(12) VALUE 'most'.
005370     05  FILLER  PIC X(12) VALUE 'my'.
005380     05  FILLER  PIC X(12) VALUE 'myself'.
005390     05  FILLER  PIC X(12) VALUE 'no'.
005400     05  FILLER  PIC X(12) VALUE 'nor'.
005410     05  FILLER  PIC X(12) VALUE 'not'.
005420     05  FILLER  PIC X(12) VALUE 'of'.
005430     05  FILLER  PIC X(12) VALUE 'off'.
005440     05  FILLER  PIC X(12) VALUE 'on'.
005450     05  FILLER  PIC X(12) VALUE 'once'.
005460     05  FILLER  PIC X(12) VALUE 'only'.
005470     05  FILLER  PIC X(12) VALUE 'or'.
005480     05  FILLER  PIC X(12) VALUE 'other'.
005490     05  FILLER  PIC X(12) VALUE 'ought'.
005500     05  FILLER  PIC X(12) VALUE 'our'.
005510     05  FILLER  PIC X(12) VALUE 'ours'.
005520     05  FILLER  PIC X(12) VALUE 'ourselves'.
005530     05  FILLER  PIC X(12) VALUE 'out'.
005540     05  FILLER  PIC X(12) VALUE 'over'.
005550     05  FILLER  PIC X(12) VALUE 'own'.
005560     05  FILLER  PIC X(12) VALUE 'same'.
005570     05  FILLER  PIC X(12) VALUE 'she'.
005580     05  FILLER  PIC X(12) VALUE 'should'.
005590     05  FILLER  PIC X(12) VALUE 'so'.
005600     05  FILLER  PIC X(12) VALUE 'some'.
005610     05  FILLER  PIC X(12) VALUE 'such'.
005620     05  FILLER  PIC X(12) VALUE 'than'.
005630     05  FILLER  PIC X(12) VALUE 'that'.
005640     05  FILLER  PIC X(12) VALUE 'the'.
005650     05  FILLER  PIC X(12) VALUE 'their'.
005660     05  FILLER  PIC X(12) VALUE 'theirs'.
005670     05  FILLER  PIC X(12) VALUE 'them'.
005680     05  FILLER  PIC X(12) VALUE 'themselves'.
005690     05  FILLER  PIC X(12) VALUE 'then'.
005700     05  FILLER  PIC X(12) VALUE 'there'.
005710     05  FILLER  PIC X(12) VALUE 'these'.
005720     05  FILLER  PIC X(12) VALUE 'they'.
005730     05  FILLER  PIC X(12) VALUE 'this'.
005740     05  FILLER  PIC X(12) VALUE 'those'.
005750     05  FILLER  PIC X(12) VALUE 'through'.
005760     05  FILLER  PIC X(12) VALUE 'to'.
005770     05  FILLER  PIC X(12) VALUE 'too'.
005780     05  FILLER  PIC X(12) VALUE 'under'.
005790     05  FILLER  PIC X(12) VALUE 'until'.
005800     05  FILLER  PIC X(12) VALUE 'up'.
005810     05  FILLER  PIC X(12) VALUE 'very'.
005820     05  FILLER  PIC X(12) VALUE 'was'.
005830     05  FILLER  PIC X(12) VALUE 'we'.
005840     05  FILLER  PIC X(12) VALUE 'were'.
005850     05  FILLER  PIC X(12) VALUE 'what'.
005860     05  FILLER  PIC X(12) VALUE 'when'.
005870     05  FILLER  PIC X(12) VALUE 'where'.
005880     05  FILLER  PIC X(12) VALUE 'which'.
005890     05  FILLER  PIC X(12) VALUE 'while'.
005900     05  FILLER  PIC X(12) VALUE 'who'.
005910     05  FILLER  PIC X(12) VALUE 'whom'.
005920     05  FILLER  PIC X(12) VALUE 'why'.
005930     05  FILLER  PIC X(12) VALUE 'with'.
005940     05  FILLER  PIC X(12) VALUE 'would'.
005950     05  FILLER  PIC X(12) VALUE 'you'.
005960     05  FILLER  PIC X(12) VALUE 'your'.
005970     05  FILLER  PIC X(12) VALUE 'yours'.
005980     05  FILLER  PIC X(12) VALUE 'yourself'.
005990     05  FILLER  PIC X(12) VALUE 'yourselves'.
006000     05  FILLER  PIC X(12) VALUE 't'.
006010     05  FILLER  PIC X(12) VALUE 's'.
006020     05  FILLER  PIC X(12) VALUE 'd'.
006030     05  FILLER  PIC X(12) VALUE 'm'.
006040     05  FILLER  PIC X(12) VALUE 'll'.
006050     05  FILLER  PIC X(12) VALUE 've'.
006060     05  FILLER  PIC X(12) VALUE 're'.
006070     05  FILLER  PIC X(12) VALUE 'don'.
006080     05  FILLER  PIC X(12) VALUE 'isn'.
006090     05  FILLER  PIC X(12) VALUE 'aren'.
006100     05  FILLER  PIC X(12) VALUE 'wasn'.
006110     05  FILLER  PIC X(12) VALUE 'weren'.
006120     05  FILLER  PIC X(12) VALUE 'hasn'.
006130     05  FILLER  PIC X(12) VALUE 'haven'.
006140     05  FILLER  PIC X(12) VALUE 'hadn'.
006150     05  FILLER  PIC X(12) VALUE 'doesn'.
006160     05  FILLER  PIC X(12) VALUE 'didn'.
006170     05  FILLER  PIC X(12) VALUE 'wouldn'.
006180     05  FILLER  PIC X(12) VALUE 'shouldn'.
006190     05  FILLER  PIC X(12) VALUE 'couldn'.
006200     05  FILLER  PIC X(12) VALUE 'mustn'.
006210     05  FILLER  PIC X(12) VALUE 'shan'.
006220     05  FILLER  PIC X(12) VALUE 'won'.
006230     05  FILLER  PIC X(12) VALUE 'let'.
006240 01  WKS-TABLA-VACIAS REDEFINES WKS-LISTA-VACIAS.
006250     05  WKS-VACIA-ELEM OCCURS 149 TIMES
006260                                 PIC X(12).
006270*
006280******************************************************************
006290*           TABLA DE FRASES DE SENIORIDAD (ORDEN DE PRIORIDAD)   *
006300*           CADA ENTRADA TRAE LA FRASE (20) Y EL NIVEL (9).      *
006310******************************************************************
006320 01  WKS-LISTA-SENIORIDAD.
006330     05  FILLER  PIC X(29) VALUE 'sap architect       SENIOR'.
006340     05  FILLER  PIC X(29) VALUE 'solution architect  SENIOR'.
006350     05  FILLER  PIC X(29) VALUE 'technical architect SENIOR'.
006360     05  FILLER  PIC X(29) VALUE 'lead architect      SENIOR'.
006370     05  FILLER  PIC X(29) VALUE 'principal consultantSENIOR'.
006380     05  FILLER  PIC X(29) VALUE 'sap lead            LEAD'.
006390     05  FILLER  PIC X(29) VALUE 'team lead           LEAD'.
006400     05  FILLER  PIC X(29) VALUE 'project lead        LEAD'.
006410     05  FILLER  PIC X(29) VALUE 'senior basis        LEAD'.
006420     05  FILLER  PIC X(29) VALUE 'senior consultant   LEAD'.
006430     05  FILLER  PIC X(29) VALUE 'chief               EXECUTIVE'.
006440     05  FILLER  PIC X(29) VALUE 'cto                 EXECUTIVE'.
006450     05  FILLER  PIC X(29) VALUE 'cio                 EXECUTIVE'.
006460     05  FILLER  PIC X(29) VALUE 'ceo                 EXECUTIVE'.
006470     05  FILLER  PIC X(29) VALUE 'vice president      EXECUTIVE'.
006480     05  FILLER  PIC X(29) VALUE 'vp                  EXECUTIVE'.
006490     05  FILLER  PIC X(29) VALUE 'director            DIRECTOR'.
006500     05  FILLER  PIC X(29) VALUE 'senior              SENIOR'.
006510     05  FILLER  PIC X(29) VALUE 'sr                  SENIOR'.
006520     05  FILLER  PIC X(29) VALUE 'lead                SENIOR'.
006530     05  FILLER  PIC X(29) VALUE 'principal           SENIOR'.
006540     05  FILLER  PIC X(29) VALUE 'manager             MANAGER'.
006550     05  FILLER  PIC X(29) VALUE 'management          MANAGER'.
006560     05  FILLER  PIC X(29) VALUE 'intermediate        MID'.
006570     05  FILLER  PIC X(29) VALUE 'experienced         MID'.
006580     05  FILLER  PIC X(29) VALUE 'mid level           MID'.
006590     05  FILLER  PIC X(29) VALUE 'junior              JUNIOR'.
006600     05  FILLER  PIC X(29) VALUE 'jr                  JUNIOR'.
006610     05  FILLER  PIC X(29) VALUE 'entry level         ENTRY'.
006620     05  FILLER  PIC X(29) VALUE 'graduate            ENTRY'.
006630     05  FILLER  PIC X(29) VALUE 'trainee             ENTRY'.
006640     05  FILLER  PIC X(29) VALUE 'intern              ENTRY'.
006650 01  WKS-TABLA-SENIORIDAD REDEFINES WKS-LISTA-SENIORIDAD.
006660     05  WKS-SEN-ELEM OCCURS 32 TIMES.
006670         10  WKS-SEN-FRASE        PIC X(20).
006680         10  WKS-SEN-NIVEL-TXT    PIC X(09).
006690*
006700******************************************************************
006710*           AREAS DE TRABAJO DEL CALCULO DE SIMILITUD            *
006720******************************************************************
006730 01  WKS-AREA-SIMILITUD.                                          RH-00229
006740     05  WKS-SIM-MATCHCOUNT   PIC 9(03)V9(02) COMP-3 VALUE ZERO.  RH-00229
006750     05  WKS-SIM-PORCENT       PIC 9(03)V9(02) COMP-3 VALUE ZERO.
006760     05  WKS-SIM-CONSAP        PIC 9(03)V9(02) COMP-3 VALUE ZERO.
006770     05  WKS-MOD-EXPER      PIC 9(03)V9(02) COMP-3 VALUE ZERO.
006780     05  WKS-MOD-SENIOR       PIC 9(03)V9(02) COMP-3 VALUE ZERO.
006790     05  WKS-BONO-CTX        PIC 9(03)V9(02) COMP-3 VALUE ZERO.
006800     05  WKS-PESO-TOTAL        PIC 9(03)V9(02) COMP-3 VALUE ZERO.
006810     05  WKS-SUMA-PESO-AP      PIC 9(01)V9(02) COMP-3 VALUE ZERO.
006820     05  WKS-CAND-SEN-RANGO       PIC 9(01) COMP VALUE ZERO.
006830*                                                                 RH-00229
006840******************************************************************RH-00229
006850*    AREA DE TRABAJO DEL TOKENIZADO DE UNA HABILIDAD DEL         *RH-00229
006860*    CANDIDATO (221A-TOKENIZAR-HABILIDAD).  UNA HABILIDAD TIENE  *RH-00229
006870*    COMO MUCHO 30 CARACTERES, ASI QUE NO CABEN MAS DE 10 FICHAS.*RH-00229
006880******************************************************************RH-00229
006890 01  WKS-AREA-TOKEN-HABIL.                                        RH-00229
006900     05  WKS-HT-CANT              PIC 9(02) COMP VALUE ZERO.      RH-00229
006910     05  WKS-HT-POS               PIC 9(02) COMP VALUE ZERO.      RH-00229
006920     05  WKS-HT-INICIO            PIC 9(02) COMP VALUE ZERO.      RH-00229
006930     05  WKS-HT-LARGO             PIC 9(02) COMP VALUE ZERO.      RH-00229
006940     05  WKS-HT-ELEM OCCURS 10 TIMES                              RH-00229
006950                                  PIC X(20).                      RH-00229
006960     05  WKS-HT-TEXTO             PIC X(30).                      RH-00229
006970     05  WKS-HT-TODAS             PIC X(01) VALUE 'N'.            RH-00229
006980         88  HT-TODAS-OK                    VALUE 'S'.            RH-00229
006990     05  WKS-HT-ALGUNA            PIC X(01) VALUE 'N'.            RH-00229
007000         88  HT-ALGUNA-OK                   VALUE 'S'.            RH-00229
007010     05  WKS-HT-PRIORIT           PIC X(01) VALUE 'N'.            RH-00229
007020         88  HT-ES-PRIORITARIA              VALUE 'S'.            RH-00229
007030     05  WKS-HT-EN-VOCAB          PIC X(01) VALUE 'N'.            RH-00229
007040         88  HT-EN-VOCAB-OK                 VALUE 'S'.            RH-00229
007050*                                                                 RH-00229
007060******************************************************************RH-00229
007070*    FRASES DE PUESTO SAP BASIS RECONOCIDAS POR 225-CALC-BONO-CTX*RH-00229
007080*    (BUSCADAS COMO PALABRA COMPLETA, SIN BAJAR A MINUSCULAS).   *RH-00229
007090******************************************************************RH-00229
007100 01  WKS-LISTA-BASIS.                                             RH-00229
007110     05  FILLER  PIC X(30) VALUE 'basis adm'.                     RH-00229
007120     05  FILLER  PIC X(30) VALUE 'basis consultant'.              RH-00229
007130     05  FILLER  PIC X(30) VALUE 'basis admin'.                   RH-00229
007140     05  FILLER  PIC X(30) VALUE 'basis specialist'.              RH-00229
007150 01  WKS-TABLA-BASIS REDEFINES WKS-LISTA-BASIS.                   RH-00229
007160     05  WKS-BASIS-FRASE OCCURS 4 TIMES                           RH-00229
007170                                  PIC X(30).                      RH-00229
007180*                                                                 RH-00229
007190******************************************************************
007200*           LINEAS DE IMPRESION DEL REPORTE (132 COLUMNAS)       *
007210******************************************************************
007220 01  WKS-CABEC1.
007230     05  FILLER                   PIC X(45) VALUE SPACES.
007240     05  FILLER                   PIC X(40)
007250         VALUE 'RESUME SCREENING REPORT'.
007260     05  FILLER                   PIC X(10) VALUE 'PAGINA'.
007270     05  WKS-C1-PAGINA            PIC ZZ9.
007280     05  FILLER                   PIC X(34) VALUE SPACES.
007290 01  WKS-CABEC2.
007300     05  FILLER                   PIC X(01) VALUE SPACES.
007310     05  FILLER                   PIC X(09) VALUE 'CAND-ID'.
007320     05  FILLER                   PIC X(27) VALUE 'NAME'.
007330     05  FILLER                   PIC X(06) VALUE 'EXP'.
007340     05  FILLER                   PIC X(12) VALUE 'SENIORITY'.
007350     05  FILLER                   PIC X(08) VALUE 'SKILLS'.
007360     05  FILLER                   PIC X(11) VALUE 'SIM-SCORE'.
007370     05  FILLER                   PIC X(11) VALUE 'WGT-SCORE'.
007380     05  FILLER                   PIC X(08) VALUE 'CATEGORY'.
007390     05  FILLER                   PIC X(39) VALUE SPACES.
007400 01  WKS-DETALLE.
007410     05  FILLER                   PIC X(01) VALUE SPACES.
007420     05  WKS-DET-CAND-ID          PIC X(09).
007430     05  WKS-DET-NOMBRE           PIC X(27).
007440     05  WKS-DET-EXP              PIC ZZ9.
007450     05  FILLER                   PIC X(03) VALUE SPACES.
007460     05  WKS-DET-SENIORIDAD       PIC X(12).
007470     05  WKS-DET-HABILIDADES      PIC ZZ9.
007480     05  FILLER                   PIC X(05) VALUE SPACES.
007490     05  WKS-DET-SIMILITUD        PIC ZZ9.9.
007500     05  FILLER                   PIC X(06) VALUE SPACES.
007510     05  WKS-DET-PONDERADO        PIC ZZ9.9.
007520     05  FILLER                   PIC X(05) VALUE SPACES.
007530     05  WKS-DET-CATEGORIA        PIC X(08).
007540     05  FILLER                   PIC X(31) VALUE SPACES.
007550 01  WKS-TOTALES.
007560     05  FILLER                   PIC X(132) VALUE SPACES.
007570 01  WKS-AREA-EDICION.
007580     05  WKS-EDIT-CONTADOR        PIC ZZZZZZ9.
007590     05  WKS-EDIT-PROMEDIO        PIC ZZ9.99.
007600*
007610******************************************************************
007620*           INDICES Y VARIABLES DE USO GENERAL EN CICLOS         *
007630******************************************************************
007640 77  WKS-I                        PIC 9(04) COMP VALUE ZERO.
007650 77  WKS-J                        PIC 9(04) COMP VALUE ZERO.
007660 77  WKS-K                        PIC 9(04) COMP VALUE ZERO.
007670 77  WKS-MAX-VECES                PIC 9(04) COMP VALUE ZERO.
007680 77  WKS-MAX-IDX                  PIC 9(04) COMP VALUE ZERO.
007690 77  WKS-STEM-POS                 PIC 9(04) COMP VALUE ZERO.      RH-00229
007700 77  WKS-NUM-INICIO               PIC 9(04) COMP VALUE ZERO.      RH-00229
007710 77  WKS-NUM-VALOR                PIC 9(04) COMP VALUE ZERO.      RH-00229
007720 77  WKS-NUM-CIFRAS               PIC 9(01) COMP VALUE ZERO.      RH-00229
007730 77  WKS-NUM-DIGITO                PIC 9(01) VALUE ZERO.          RH-00229
007740 77  WKS-NUM-LUGAR                 PIC 9(04) COMP VALUE 1.        RH-00229
007750 77  WKS-CTX-INICIO                PIC 9(04) COMP VALUE ZERO.     RH-00242
007760 77  WKS-CTX-FIN                   PIC 9(04) COMP VALUE ZERO.     RH-00242
007770 77  WKS-CTX-LARGO                 PIC 9(04) COMP VALUE ZERO.     RH-00242
007780
007790 PROCEDURE DIVISION.
007800*
007810 000-MAIN SECTION.
007820     PERFORM 100-ABRIR-ARCHIVOS THRU                              RH-00238
007830             110-LEER-DESCRIPCION-PUESTO-E.                       RH-00238
007840     IF HAY-JOB-PRESENTE
007850        PERFORM 120-PREPROCESAR-TEXTO-PUESTO
007860        PERFORM 130-EXTRAER-PALABRAS-CLAVE
007870        PERFORM 140-EXTRAER-EXPERIENCIA-REQUERIDA
007880        PERFORM 150-EXTRAER-SENIORIDAD-REQUERIDA
007890     END-IF
007900     PERFORM 200-PROCESAR-CANDIDATOS UNTIL FIN-CANDIN
007910     PERFORM 300-ESCRIBIR-TOTALES
007920     PERFORM 900-CERRAR-ARCHIVOS
007930     STOP RUN.
007940 000-MAIN-E. EXIT.
007950*
007960******************************************************************
007970*    100-ABRIR-ARCHIVOS -- APERTURA DE LOS CUATRO ARCHIVOS DE    *
007980*    LA CORRIDA.  SI ALGUNO NO ABRE, SE AVISA POR CONSOLA Y SE   *
007990*    TERMINA EL PROGRAMA (NO HAY CALL A RUTINA DE FILE-STATUS    *
008000*    PORQUE SON ARCHIVOS SECUENCIALES SENCILLOS, NO VSAM).       *
008010******************************************************************
008020 100-ABRIR-ARCHIVOS SECTION.
008030     OPEN INPUT  CANDIN
008040     IF NOT CANDIN-OK
008050        DISPLAY 'SELP1B01 - ERROR AL ABRIR CANDIN  FS='
008060                WKS-FS-CANDIN UPON CONSOLE
008070        MOVE 91 TO RETURN-CODE
008080        STOP RUN
008090     END-IF
008100     OPEN INPUT  JOBDESC
008110     IF NOT JOBDESC-OK AND WKS-FS-JOBDESC NOT EQUAL 05
008120        DISPLAY 'SELP1B01 - ERROR AL ABRIR JOBDESC FS='
008130                WKS-FS-JOBDESC UPON CONSOLE
008140        MOVE 91 TO RETURN-CODE
008150        STOP RUN
008160     END-IF
008170     OPEN OUTPUT RESULTS
008180     IF NOT RESULTS-OK
008190        DISPLAY 'SELP1B01 - ERROR AL ABRIR RESULTS FS='
008200                WKS-FS-RESULTS UPON CONSOLE
008210        MOVE 91 TO RETURN-CODE
008220        STOP RUN
008230     END-IF
008240     OPEN OUTPUT REPORTE
008250     IF NOT REPORTE-OK
008260        DISPLAY 'SELP1B01 - ERROR AL ABRIR REPORTE FS='
008270                WKS-FS-REPORTE UPON CONSOLE
008280        MOVE 91 TO RETURN-CODE
008290        STOP RUN
008300     END-IF.
008310 100-ABRIR-ARCHIVOS-E. EXIT.
008320*
008330******************************************************************
008340*    110-LEER-DESCRIPCION-PUESTO -- LA PLAZA VIENE EN UN SOLO    *
008350*    REGISTRO.  SI EL ARCHIVO VIENE VACIO, LA CORRIDA CONTINUA   *
008360*    PERO NINGUN CANDIDATO RECIBE PUNTAJE (VER 230).             *
008370******************************************************************
008380 110-LEER-DESCRIPCION-PUESTO SECTION.
008390     READ JOBDESC
008400         AT END
008410             MOVE 'N' TO WKS-JOB-PRESENTE
008420         NOT AT END
008430             MOVE 'S' TO WKS-JOB-PRESENTE
008440     END-READ.
008450 110-LEER-DESCRIPCION-PUESTO-E. EXIT.
008460*
008470******************************************************************
008480*    120-PREPROCESAR-TEXTO-PUESTO -- BAJA A MINUSCULAS EL TEXTO  *
008490*    DE LA PLAZA (SE USA PARA COMPARACIONES QUE NO DISTINGUEN    *
008500*    MAYUSCULA DE MINUSCULA), Y GUARDA EL LARGO UTIL.            *
008510******************************************************************
008520 120-PREPROCESAR-TEXTO-PUESTO SECTION.
008530     MOVE JBDS-TEXTO TO WKS-JOB-TEXTO-MIN
008540     INSPECT WKS-JOB-TEXTO-MIN
008550         CONVERTING
008560-        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
008570-        TO
008580-        'abcdefghijklmnopqrstuvwxyz'
008590     MOVE 2000 TO WKS-J                                           RH-00238
008600     PERFORM 120A-BUSCAR-LARGO-JOB UNTIL WKS-J = 0                RH-00238
008610*
008620*    JOB-MENCIONA-SAP:  SUBCADENA 'sap' EN CUALQUIER PARTE DEL
008630*    TEXTO MINUSCULA (SIN LIMITE DE PALABRA, SEGUN REGLA).
008640     MOVE WKS-JOB-TEXTO-MIN TO WKS-BUSQ-TEXTO
008650     MOVE WKS-JOB-TEXTO-LEN TO WKS-BUSQ-TEXTO-LEN
008660     MOVE 'sap' TO WKS-BUSQ-FRASE
008670     MOVE 3 TO WKS-BUSQ-FRASE-LEN
008680     PERFORM 770-CONTIENE-SUBCADENA
008690     IF BUSQ-ENCONTRADO
008700        MOVE 'S' TO WKS-JOB-MENCIONA-SAP
008710     ELSE
008720        MOVE 'N' TO WKS-JOB-MENCIONA-SAP
008730     END-IF.
008740 120-PREPROCESAR-TEXTO-PUESTO-E. EXIT.
008750*
008760******************************************************************RH-00238
008770*    120A-BUSCAR-LARGO-JOB -- UN PASO DEL BARRIDO HACIA ATRAS QUE*RH-00238
008780*    CALCULA EL LARGO UTIL DE WKS-JOB-TEXTO-MIN (SIN ESPACIOS A  *RH-00238
008790*    LA DERECHA). WKS-J APUNTA A LA POSICION QUE SE PRUEBA.      *RH-00238
008800******************************************************************RH-00238
008810 120A-BUSCAR-LARGO-JOB SECTION.                                   RH-00238
008820     IF WKS-JOB-TEXTO-MIN(WKS-J:1) NOT = SPACE                    RH-00238
008830        MOVE WKS-J TO WKS-JOB-TEXTO-LEN                           RH-00238
008840        MOVE 0 TO WKS-J                                           RH-00238
008850     ELSE                                                         RH-00238
008860        SUBTRACT 1 FROM WKS-J                                     RH-00238
008870     END-IF.                                                      RH-00238
008880 120A-BUSCAR-LARGO-JOB-E. EXIT.                                   RH-00238
008890*
008900******************************************************************
008910*    130-EXTRAER-PALABRAS-CLAVE -- TOKENIZA EL TEXTO DE LA       *
008920*    PLAZA, DESCARTA PALABRAS VACIAS, APLICA RAIZ (STEM) A CADA  *
008930*    FICHA, CUENTA FRECUENCIAS Y SE QUEDA CON LAS 20 FICHAS MAS  *
008940*    FRECUENTES DE LARGO MAYOR A DOS (LAS PALABRAS CLAVE).       *
008950******************************************************************
008960 130-EXTRAER-PALABRAS-CLAVE SECTION.
008970     MOVE WKS-JOB-TEXTO-MIN TO WKS-TOK-TEXTO
008980     MOVE WKS-JOB-TEXTO-LEN TO WKS-TOK-LARGO
008990     MOVE 0 TO WKS-FREC-CANT
009000     PERFORM 700-TOKENIZAR-TEXTO
009010     PERFORM 130A-PROCESAR-FICHA-JOB VARYING WKS-K FROM 1 BY 1    RH-00238
009020             UNTIL WKS-K > WKS-TOK-CANT                           RH-00238
009030*
009040*    SELECCION DE LAS 20 FICHAS DE MAYOR FRECUENCIA (SELECCION
009050*    DIRECTA -- EL VOLUMEN DE LA TABLA NO JUSTIFICA UN SORT).
009060     MOVE 0 TO WKS-CLAVE-CANT
009070     PERFORM 130B-SELECCIONAR-CLAVE VARYING WKS-I FROM 1 BY 1     RH-00238
009080             UNTIL WKS-I > 20 OR WKS-I > WKS-FREC-CANT.           RH-00238
009090 130-EXTRAER-PALABRAS-CLAVE-E. EXIT.
009100*
009110******************************************************************RH-00238
009120*    130A-PROCESAR-FICHA-JOB -- DESCARTA LA FICHA SI ES PALABRA  *RH-00238
009130*    VACIA; DE LO CONTRARIO LE APLICA RAIZ Y LA ACUMULA EN LA    *RH-00238
009140*    TABLA DE FRECUENCIA DE LA PLAZA. WKS-K APUNTA A LA FICHA.   *RH-00238
009150******************************************************************RH-00238
009160 130A-PROCESAR-FICHA-JOB SECTION.                                 RH-00238
009170     MOVE WKS-FREC-PALABRA(WKS-K) TO WKS-BUSQ-FRASE               RH-00238
009180     PERFORM 710-ES-STOPWORD                                      RH-00238
009190     IF NOT BUSQ-ENCONTRADO                                       RH-00238
009200        PERFORM 720-STEM-TOKEN                                    RH-00238
009210        PERFORM 730-ACUMULAR-FRECUENCIA                           RH-00238
009220     END-IF.                                                      RH-00238
009230 130A-PROCESAR-FICHA-JOB-E. EXIT.                                 RH-00238
009240*
009250******************************************************************RH-00238
009260*    130B-SELECCIONAR-CLAVE -- ESCOGE LA FICHA DE MAYOR          *
009270*    FRECUENCIA                                                  *RH-00238
009280*    QUE QUEDE EN LA TABLA Y LA PASA A WKS-CLAVES, DEJANDO SU    *RH-00238
009290*    FRECUENCIA EN CERO PARA QUE NO SE VUELVA A ESCOGER.         *RH-00238
009300******************************************************************RH-00238
009310 130B-SELECCIONAR-CLAVE SECTION.                                  RH-00238
009320     MOVE 0 TO WKS-MAX-VECES                                      RH-00238
009330     MOVE 0 TO WKS-MAX-IDX                                        RH-00238
009340     PERFORM 130C-BUSCAR-MAX-FRECUENCIA VARYING WKS-J FROM 1 BY 1 RH-00238
009350             UNTIL WKS-J > WKS-FREC-CANT                          RH-00238
009360     IF WKS-MAX-IDX > 0                                           RH-00238
009370        ADD 1 TO WKS-CLAVE-CANT                                   RH-00238
009380        MOVE WKS-FREC-PALABRA(WKS-MAX-IDX)                        RH-00238
009390             TO WKS-CLAVES(WKS-CLAVE-CANT)                        RH-00238
009400        MOVE 0 TO WKS-FREC-VECES(WKS-MAX-IDX)                     RH-00238
009410     END-IF.                                                      RH-00238
009420 130B-SELECCIONAR-CLAVE-E. EXIT.                                  RH-00238
009430*
009440******************************************************************RH-00238
009450*    130C-BUSCAR-MAX-FRECUENCIA -- COMPARA LA FRECUENCIA DE LA   *RH-00238
009460*    FICHA WKS-J CONTRA EL MAXIMO ENCONTRADO HASTA AHORA.        *RH-00238
009470******************************************************************RH-00238
009480 130C-BUSCAR-MAX-FRECUENCIA SECTION.                              RH-00238
009490     IF WKS-FREC-VECES(WKS-J) > WKS-MAX-VECES                     RH-00238
009500        MOVE WKS-FREC-VECES(WKS-J) TO WKS-MAX-VECES               RH-00238
009510        MOVE WKS-J TO WKS-MAX-IDX                                 RH-00238
009520     END-IF.                                                      RH-00238
009530 130C-BUSCAR-MAX-FRECUENCIA-E. EXIT.                              RH-00238
009540*
009550******************************************************************
009560*    730-ACUMULAR-FRECUENCIA -- BUSCA WKS-BUSQ-FRASE (YA CON     *
009570*    RAIZ APLICADA, LARGO MAYOR A DOS) EN LA TABLA DE FRECUENCIA *
009580*    DE LA PLAZA; SI EXISTE SUMA UNO, SI NO EXISTE LA AGREGA.    *
009590******************************************************************
009600 730-ACUMULAR-FRECUENCIA SECTION.
009610     IF WKS-BUSQ-FRASE-LEN > 2
009620        SET WKS-IDX-FREC TO 1
009630        MOVE 'N' TO WKS-BUSQ-ENCONTRADO
009640        PERFORM 730A-BUSCAR-EN-FRECUENCIA VARYING WKS-J FROM 1 BY
009650            1                                                     RH-00238
009660                UNTIL WKS-J > WKS-FREC-CANT                       RH-00238
009670        IF NOT BUSQ-ENCONTRADO AND WKS-FREC-CANT < 400
009680           ADD 1 TO WKS-FREC-CANT
009690           MOVE WKS-BUSQ-FRASE TO WKS-FREC-PALABRA(WKS-FREC-CANT)
009700           MOVE 1 TO WKS-FREC-VECES(WKS-FREC-CANT)
009710        END-IF
009720     END-IF.
009730 730-ACUMULAR-FRECUENCIA-E. EXIT.
009740*
009750******************************************************************RH-00238
009760*    730A-BUSCAR-EN-FRECUENCIA -- COMPARA LA FICHA WKS-BUSQ-FRASE*RH-00238
009770*    CONTRA LA ENTRADA WKS-J DE LA TABLA DE FRECUENCIA.          *RH-00238
009780******************************************************************RH-00238
009790 730A-BUSCAR-EN-FRECUENCIA SECTION.                               RH-00238
009800     IF WKS-FREC-PALABRA(WKS-J) = WKS-BUSQ-FRASE                  RH-00238
009810        ADD 1 TO WKS-FREC-VECES(WKS-J)                            RH-00238
009820        MOVE 'S' TO WKS-BUSQ-ENCONTRADO                           RH-00238
009830     END-IF.                                                      RH-00238
009840 730A-BUSCAR-EN-FRECUENCIA-E. EXIT.                               RH-00238
009850*
009860*
009870******************************************************************
009880*    140-EXTRAER-EXPERIENCIA-REQUERIDA -- BUSCA EN EL TEXTO DE   *
009890*    LA PLAZA UN NUMERO PEGADO A LA PALABRA 'year' O 'yr' (LAS   *
009900*    SEIS REDACCIONES DEL REQUERIMIENTO SIEMPRE TERMINAN EN UNA  *
009910*    DE ESTAS DOS RAICES).  SE TOMA LA PRIMERA OCURRENCIA CON UN *
009920*    NUMERO VALIDO CERCA Y CON CONTEXTO VALIDO (145); SI HAY UN  *
009930*    RANGO (N-M) SE TOMA EL MENOR.                               *
009940*    RH-00242: EL SOLO 'N years' YA NO BASTA -- SI CERCA NO      *
009950*    APARECE 'experience', 'minimum' O 'at least' EL NUMERO SE   *
009960*    DESCARTA Y SE SIGUE BUSCANDO (EDAD, ANTIGUEDAD DE LA        *
009970*    EMPRESA, VIGENCIA DE UN PROGRAMA, ETC. NO SON REQUISITO DE  *
009980*    EXPERIENCIA).  SI NO SE ENCUENTRA NADA VALIDO, LA           *
009990*    EXPERIENCIA REQUERIDA ES CERO.                              *
010000******************************************************************
010010 140-EXTRAER-EXPERIENCIA-REQUERIDA SECTION.                       RH-00058
010020     MOVE 0 TO WKS-JOB-EXP-REQUERIDA                              RH-00058
010030     MOVE 'N' TO WKS-EXP-ENCONTRADA                               RH-00058
010040     MOVE 1 TO WKS-I                                              RH-00058
010050     PERFORM 140A-BUSCAR-PALABRA-ANIOS                            RH-00238
010060             UNTIL WKS-I > WKS-JOB-TEXTO-LEN OR EXP-ENCONTRADA.   RH-00238
010070 140-EXTRAER-EXPERIENCIA-REQUERIDA-E. EXIT.                       RH-00058
010080*
010090******************************************************************RH-00238
010100*    140A-BUSCAR-PALABRA-ANIOS -- REVISA SI LA PALABRA           *
010110*    'year'/'yr'                                                 *RH-00238
010120*    EMPIEZA EN LA POSICION WKS-I; SI SI, RETROCEDE A BUSCAR EL  *RH-00238
010130*    NUMERO DE ANIOS.                                            *RH-00238
010140******************************************************************RH-00238
010150 140A-BUSCAR-PALABRA-ANIOS SECTION.                               RH-00238
010160     IF (WKS-I <= WKS-JOB-TEXTO-LEN - 3 AND                       RH-00238
010170         WKS-JOB-TEXTO-MIN(WKS-I:4) = 'year')                     RH-00238
010180        OR                                                        RH-00238
010190        (WKS-I <= WKS-JOB-TEXTO-LEN - 1 AND                       RH-00238
010200         WKS-JOB-TEXTO-MIN(WKS-I:2) = 'yr')                       RH-00238
010210        PERFORM 141-BUSCAR-NUMERO-ANTES                           RH-00238
010220     END-IF                                                       RH-00238
010230     ADD 1 TO WKS-I.                                              RH-00238
010240 140A-BUSCAR-PALABRA-ANIOS-E. EXIT.                               RH-00238
010250*
010260*
010270******************************************************************
010280*    142-TOMAR-DIGITOS -- WKS-K APUNTA AL ULTIMO DIGITO DE UN    *
010290*    NUMERO DE UNO O DOS DIGITOS; LO CONVIERTE Y LO DEJA EN LA   *
010300*    EXPERIENCIA REQUERIDA DE LA PLAZA.                          *
010310******************************************************************
010320 141-BUSCAR-NUMERO-ANTES SECTION.                                 RH-00058
010330     MOVE WKS-I TO WKS-K                                          RH-00058
010340     SUBTRACT 1 FROM WKS-K                                        RH-00058
010350     PERFORM 141A-UN-PASO-ATRAS VARYING WKS-K FROM WKS-K BY -1    RH-00238
010360             UNTIL WKS-K < 1.                                     RH-00238
010370 141-BUSCAR-NUMERO-ANTES-E. EXIT.                                 RH-00058
010380*
010390******************************************************************RH-00238
010400*    141A-UN-PASO-ATRAS -- PRUEBA LA POSICION WKS-K. ESPACIO O   *RH-00238
010410*    GUION: SIGUE RETROCEDIENDO. DIGITO: LO TOMA (142) Y REVISA  *RH-00238
010420*    SI HAY UN SEGUNDO NUMERO DE UN RANGO N-M (143). CUALQUIER   *RH-00238
010430*    OTRA COSA: TERMINA LA BUSQUEDA (RH-00229).  RH-00242: ANTES *RH-00242
010440*    DE ACEPTAR EL NUMERO SE VALIDA (145) QUE CERCA HAYA UNA DE  *RH-00242
010450*    LAS PALABRAS DE CONTEXTO ('EXPERIENCE'/'MINIMUM'/'AT LEAST')*RH-00242
010460*    QUE EXIGEN LOS 6 PATRONES; SIN ESO EL NUMERO SE DESCARTA Y  *RH-00242
010470*    LA BUSQUEDA SIGUE (UN "5 YEARS" DE OTRO TEMA NO CUENTA).    *RH-00242
010480******************************************************************RH-00238
010490 141A-UN-PASO-ATRAS SECTION.                                      RH-00238
010500     IF WKS-JOB-TEXTO-MIN(WKS-K:1) = SPACE OR                     RH-00238
010510        WKS-JOB-TEXTO-MIN(WKS-K:1) = '-'                          RH-00238
010520        CONTINUE                                                  RH-00238
010530     ELSE                                                         RH-00238
010540        IF WKS-JOB-TEXTO-MIN(WKS-K:1) >= '0' AND                  RH-00238
010550           WKS-JOB-TEXTO-MIN(WKS-K:1) <= '9'                      RH-00238
010560           PERFORM 142-TOMAR-DIGITOS                              RH-00238
010570           PERFORM 143-BUSCAR-LIMITE-INFERIOR                     RH-00229
010580           PERFORM 145-VERIFICAR-CONTEXTO-EXP                     RH-00242
010590           IF CTX-VALIDO                                          RH-00242
010600              MOVE 'S' TO WKS-EXP-ENCONTRADA                      RH-00242
010610           ELSE                                                   RH-00242
010620              MOVE 0 TO WKS-JOB-EXP-REQUERIDA                     RH-00242
010630           END-IF                                                 RH-00242
010640        END-IF                                                    RH-00238
010650        MOVE 0 TO WKS-K                                           RH-00238
010660        SUBTRACT 1 FROM WKS-K                                     RH-00238
010670     END-IF.                                                      RH-00238
010680 141A-UN-PASO-ATRAS-E. EXIT.                                      RH-00238
010690*
010700******************************************************************
010710*    142-TOMAR-DIGITOS -- WKS-K APUNTA AL ULTIMO DIGITO DE UN    *
010720*    NUMERO DE UNO O DOS DIGITOS; LO CONVIERTE Y LO DEJA EN LA   *
010730*    EXPERIENCIA REQUERIDA DE LA PLAZA.                          *
010740******************************************************************
010750 142-TOMAR-DIGITOS SECTION.                                       RH-00058
010760     MOVE 0 TO WKS-JOB-EXP-REQUERIDA                              RH-00058
010770     IF WKS-K > 1 AND                                             RH-00058
010780        WKS-JOB-TEXTO-MIN(WKS-K - 1:1) >= '0' AND                 RH-00058
010790        WKS-JOB-TEXTO-MIN(WKS-K - 1:1) <= '9'                     RH-00058
010800        MOVE WKS-JOB-TEXTO-MIN(WKS-K - 1:2)                       RH-00058
010810             TO WKS-JOB-EXP-REQUERIDA                             RH-00058
010820        MOVE WKS-K TO WKS-NUM-INICIO                              RH-00229
010830        SUBTRACT 1 FROM WKS-NUM-INICIO                            RH-00229
010840     ELSE                                                         RH-00058
010850        MOVE WKS-JOB-TEXTO-MIN(WKS-K:1) TO WKS-JOB-EXP-REQUERIDA  RH-00058
010860        MOVE WKS-K TO WKS-NUM-INICIO                              RH-00229
010870     END-IF.                                                      RH-00058
010880*    RH-00242: WKS-EXP-ENCONTRADA YA NO SE PRENDE AQUI; QUEDA A   RH-00242
010890*    CARGO DE 141A, QUE PRIMERO VALIDA EL CONTEXTO (145).         RH-00242
010900 142-TOMAR-DIGITOS-E. EXIT.                                       RH-00058
010910*
010920******************************************************************RH-00229
010930*    143-BUSCAR-LIMITE-INFERIOR -- LA PLAZA A VECES PIDE UN RANGO*RH-00229
010940*    DE ANIOS ("5-7 YEARS"); EN ESE CASO LA EXPERIENCIA REQUERIDA*RH-00229
010950*    DEBE SER EL LIMITE INFERIOR DEL RANGO (5), NO EL SUPERIOR   *RH-00229
010960*    (7) QUE 142-TOMAR-DIGITOS TOMO PRIMERO. SE RETROCEDE DESDE  *RH-00229
010970*    WKS-NUM-INICIO SALTANDO ESPACIOS (144); SI LO ANTERIOR ES UN*RH-00229
010980*    GUION SE BUSCA UN SEGUNDO NUMERO Y, DE HABERLO, SE USA EN   *RH-00229
010990*    LUGAR DEL PRIMERO (RH-00229).                               *RH-00229
011000******************************************************************RH-00229
011010 143-BUSCAR-LIMITE-INFERIOR SECTION.                              RH-00229
011020     MOVE WKS-NUM-INICIO TO WKS-J                                 RH-00229
011030     SUBTRACT 1 FROM WKS-J                                        RH-00229
011040     PERFORM 144-SALTAR-ESPACIOS-ATRAS UNTIL WKS-J < 1            RH-00229
011050             OR WKS-JOB-TEXTO-MIN(WKS-J:1) NOT = SPACE            RH-00229
011060     IF WKS-J >= 1 AND WKS-JOB-TEXTO-MIN(WKS-J:1) = '-'           RH-00229
011070        SUBTRACT 1 FROM WKS-J                                     RH-00229
011080        MOVE 0 TO WKS-NUM-VALOR                                   RH-00229
011090        MOVE 0 TO WKS-NUM-CIFRAS                                  RH-00229
011100        MOVE 1 TO WKS-NUM-LUGAR                                   RH-00229
011110        PERFORM 144A-UN-ESPACIO UNTIL WKS-J < 1                   RH-00229
011120           OR WKS-JOB-TEXTO-MIN(WKS-J:1) < '0'                    RH-00229
011130           OR WKS-JOB-TEXTO-MIN(WKS-J:1) > '9'                    RH-00229
011140           OR WKS-NUM-CIFRAS = 2                                  RH-00229
011150        IF WKS-NUM-VALOR > 0                                      RH-00229
011160           MOVE WKS-NUM-VALOR TO WKS-JOB-EXP-REQUERIDA            RH-00229
011170        END-IF                                                    RH-00229
011180     END-IF.                                                      RH-00229
011190 143-BUSCAR-LIMITE-INFERIOR-E. EXIT.                              RH-00229
011200*
011210******************************************************************RH-00229
011220*    144-SALTAR-ESPACIOS-ATRAS -- UN PASO DEL BARRIDO HACIA ATRAS*RH-00229
011230*    SALTANDO ESPACIOS EN BLANCO ENTRE EL NUMERO Y EL GUION.     *RH-00229
011240******************************************************************RH-00229
011250 144-SALTAR-ESPACIOS-ATRAS SECTION.                               RH-00229
011260     SUBTRACT 1 FROM WKS-J.                                       RH-00229
011270 144-SALTAR-ESPACIOS-ATRAS-E. EXIT.                               RH-00229
011280*
011290******************************************************************RH-00229
011300*    144A-UN-ESPACIO -- ACUMULA EL DIGITO DE LA POSICION WKS-J EN*RH-00229
011310*    WKS-NUM-VALOR. EL NUMERO SE LEE DE DERECHA A IZQUIERDA, POR *RH-00229
011320*    ESO EL DIGITO NUEVO ENTRA POR LAS UNIDADES Y EL VALOR VIEJO *RH-00229
011330*    SUBE DE ORDEN (X10) EN CADA PASO.                           *RH-00229
011340******************************************************************RH-00229
011350 144A-UN-ESPACIO SECTION.                                         RH-00229
011360     MOVE WKS-JOB-TEXTO-MIN(WKS-J:1) TO WKS-NUM-DIGITO            RH-00229
011370     COMPUTE WKS-NUM-VALOR = WKS-NUM-VALOR +                      RH-00229
011380        (WKS-NUM-DIGITO * WKS-NUM-LUGAR)                          RH-00229
011390     COMPUTE WKS-NUM-LUGAR = WKS-NUM-LUGAR * 10                   RH-00229
011400     ADD 1 TO WKS-NUM-CIFRAS                                      RH-00229
011410     SUBTRACT 1 FROM WKS-J.                                       RH-00229
011420 144A-UN-ESPACIO-E. EXIT.                                         RH-00229
011430*
011440******************************************************************RH-00242
011450*    145-VERIFICAR-CONTEXTO-EXP -- LOS 6 PATRONES DEL REQUISITO  *RH-00242
011460*    DE EXPERIENCIA (VER SPEC DE EXTRACCION) SIEMPRE TRAEN AL    *RH-00242
011470*    NUMERO PEGADO A UNA DE LAS PALABRAS 'EXPERIENCE', 'MINIMUM' *RH-00242
011480*    O 'AT LEAST' -- ANTES/DESPUES DEL AÑO/YR SEGUN EL PATRON.   *RH-00242
011490*    SE ARMA UNA VENTANA DE 20 CARACTERES ANTES DEL NUMERO Y 24  *RH-00242
011500*    DESPUES DE LA POSICION DE 'YEAR'/'YR' (WKS-I) Y SE BUSCA    *RH-00242
011510*    CUALQUIERA DE LAS TRES AHI DENTRO.  SIN NINGUNA, EL NUMERO  *RH-00242
011520*    NO CUENTA COMO REQUISITO DE EXPERIENCIA (RH-00242).         *RH-00242
011530******************************************************************RH-00242
011540 145-VERIFICAR-CONTEXTO-EXP SECTION.                             RH-00242
011550     MOVE 'N' TO WKS-CTX-VALIDO                                  RH-00242
011560     IF WKS-NUM-INICIO > 20                                      RH-00242
011570        COMPUTE WKS-CTX-INICIO = WKS-NUM-INICIO - 20             RH-00242
011580     ELSE                                                        RH-00242
011590        MOVE 1 TO WKS-CTX-INICIO                                 RH-00242
011600     END-IF                                                      RH-00242
011610     COMPUTE WKS-CTX-FIN = WKS-I + 24                            RH-00242
011620     IF WKS-CTX-FIN > WKS-JOB-TEXTO-LEN                          RH-00242
011630        MOVE WKS-JOB-TEXTO-LEN TO WKS-CTX-FIN                    RH-00242
011640     END-IF                                                      RH-00242
011650     COMPUTE WKS-CTX-LARGO = WKS-CTX-FIN - WKS-CTX-INICIO + 1    RH-00242
011660     MOVE SPACES TO WKS-BUSQ-TEXTO                               RH-00242
011670     MOVE WKS-JOB-TEXTO-MIN(WKS-CTX-INICIO:WKS-CTX-LARGO)        RH-00242
011680          TO WKS-BUSQ-TEXTO                                     RH-00242
011690     MOVE WKS-CTX-LARGO TO WKS-BUSQ-TEXTO-LEN                    RH-00242
011700     MOVE 'experience' TO WKS-BUSQ-FRASE                         RH-00242
011710     MOVE 10 TO WKS-BUSQ-FRASE-LEN                               RH-00242
011720     PERFORM 770-CONTIENE-SUBCADENA                              RH-00242
011730     IF BUSQ-ENCONTRADO                                          RH-00242
011740        MOVE 'S' TO WKS-CTX-VALIDO                               RH-00242
011750     ELSE                                                        RH-00242
011760        MOVE 'minimum' TO WKS-BUSQ-FRASE                         RH-00242
011770        MOVE 7 TO WKS-BUSQ-FRASE-LEN                             RH-00242
011780        PERFORM 770-CONTIENE-SUBCADENA                           RH-00242
011790        IF BUSQ-ENCONTRADO                                       RH-00242
011800           MOVE 'S' TO WKS-CTX-VALIDO                            RH-00242
011810        ELSE                                                     RH-00242
011820           MOVE 'at least' TO WKS-BUSQ-FRASE                     RH-00242
011830           MOVE 8 TO WKS-BUSQ-FRASE-LEN                          RH-00242
011840           PERFORM 770-CONTIENE-SUBCADENA                        RH-00242
011850           IF BUSQ-ENCONTRADO                                    RH-00242
011860              MOVE 'S' TO WKS-CTX-VALIDO                         RH-00242
011870           END-IF                                                RH-00242
011880        END-IF                                                   RH-00242
011890     END-IF.                                                     RH-00242
011900 145-VERIFICAR-CONTEXTO-EXP-E. EXIT.                             RH-00242
011910*
011920******************************************************************
011930*    150-EXTRAER-SENIORIDAD-REQUERIDA -- RECORRE LA TABLA DE     *
011940*    FRASES DE SENIORIDAD EN SU ORDEN DE PRIORIDAD; LA PRIMERA   *
011950*    FRASE QUE APARECE COMO PALABRA COMPLETA EN EL TEXTO DE LA   *
011960*    PLAZA DEFINE EL NIVEL REQUERIDO.  SI NINGUNA APARECE, EL    *
011970*    NIVEL SE DERIVA DE LA EXPERIENCIA REQUERIDA Y DE SI LA      *
011980*    PLAZA ES DE PERFIL SAP.                                     *
011990******************************************************************
012000 150-EXTRAER-SENIORIDAD-REQUERIDA SECTION.
012010     MOVE SPACES TO WKS-JOB-SEN-PALABRA
012020     MOVE WKS-JOB-TEXTO-MIN TO WKS-BUSQ-TEXTO
012030     MOVE WKS-JOB-TEXTO-LEN TO WKS-BUSQ-TEXTO-LEN
012040     PERFORM 150A-PROBAR-FRASE-SENIORIDAD VARYING WKS-I FROM 1 BY
012050         1                                                        RH-00238
012060             UNTIL WKS-I > 32 OR WKS-JOB-SEN-PALABRA NOT = SPACES.RH-00238
012070     IF WKS-JOB-SEN-PALABRA = SPACES
012080        IF JOB-MENCIONA-SAP
012090           EVALUATE TRUE
012100              WHEN WKS-JOB-EXP-REQUERIDA >= 8
012110                 MOVE 'SENIOR' TO WKS-JOB-SEN-PALABRA
012120              WHEN WKS-JOB-EXP-REQUERIDA >= 4
012130                 MOVE 'MID' TO WKS-JOB-SEN-PALABRA
012140              WHEN WKS-JOB-EXP-REQUERIDA >= 1
012150                 MOVE 'JUNIOR' TO WKS-JOB-SEN-PALABRA
012160              WHEN OTHER
012170                 MOVE 'ENTRY' TO WKS-JOB-SEN-PALABRA
012180           END-EVALUATE
012190        ELSE
012200           EVALUATE TRUE
012210              WHEN WKS-JOB-EXP-REQUERIDA >= 10
012220                 MOVE 'SENIOR' TO WKS-JOB-SEN-PALABRA
012230              WHEN WKS-JOB-EXP-REQUERIDA >= 5
012240                 MOVE 'MID' TO WKS-JOB-SEN-PALABRA
012250              WHEN WKS-JOB-EXP-REQUERIDA >= 2
012260                 MOVE 'JUNIOR' TO WKS-JOB-SEN-PALABRA
012270              WHEN OTHER
012280                 MOVE 'ENTRY' TO WKS-JOB-SEN-PALABRA
012290           END-EVALUATE
012300        END-IF
012310     END-IF
012320     PERFORM 160-RANGO-DE-NIVEL
012330     MOVE WKS-CAND-SEN-RANGO TO WKS-JOB-SEN-RANGO.
012340 150-EXTRAER-SENIORIDAD-REQUERIDA-E. EXIT.
012350*
012360******************************************************************RH-00238
012370*    150A-PROBAR-FRASE-SENIORIDAD -- PRUEBA LA FRASE WKS-I DE LA *RH-00238
012380*    TABLA DE SENIORIDAD CONTRA EL TEXTO DE LA PLAZA.            *RH-00238
012390******************************************************************RH-00238
012400 150A-PROBAR-FRASE-SENIORIDAD SECTION.                            RH-00238
012410     MOVE WKS-SEN-FRASE(WKS-I) TO WKS-BUSQ-FRASE                  RH-00238
012420     PERFORM 751-LARGO-DE-FRASE                                   RH-00238
012430     PERFORM 750-BUSCAR-FRASE-LIMITE                              RH-00238
012440     IF BUSQ-ENCONTRADO                                           RH-00238
012450        MOVE WKS-SEN-NIVEL-TXT(WKS-I) TO WKS-JOB-SEN-PALABRA      RH-00238
012460     END-IF.                                                      RH-00238
012470 150A-PROBAR-FRASE-SENIORIDAD-E. EXIT.                            RH-00238
012480*
012490*
012500******************************************************************
012510*    751-LARGO-DE-FRASE -- CALCULA EL LARGO UTIL (SIN ESPACIOS   *
012520*    A LA DERECHA) DE WKS-BUSQ-FRASE.                            *
012530******************************************************************
012540 751-LARGO-DE-FRASE SECTION.
012550     MOVE 30 TO WKS-J
012560     PERFORM 751A-PROBAR-POSICION-FRASE UNTIL WKS-J = 0           RH-00238
012570             OR WKS-BUSQ-FRASE-LEN NOT = 0.                       RH-00238
012580 751-LARGO-DE-FRASE-E. EXIT.
012590*
012600******************************************************************RH-00238
012610*    751A-PROBAR-POSICION-FRASE -- PRUEBA LA POSICION WKS-J DE   *RH-00238
012620*    WKS-BUSQ-FRASE.                                             *RH-00238
012630******************************************************************RH-00238
012640 751A-PROBAR-POSICION-FRASE SECTION.                              RH-00238
012650     IF WKS-BUSQ-FRASE(WKS-J:1) NOT = SPACE                       RH-00238
012660        MOVE WKS-J TO WKS-BUSQ-FRASE-LEN                          RH-00238
012670     ELSE                                                         RH-00238
012680        SUBTRACT 1 FROM WKS-J                                     RH-00238
012690     END-IF.                                                      RH-00238
012700 751A-PROBAR-POSICION-FRASE-E. EXIT.                              RH-00238
012710*
012720*
012730******************************************************************
012740*    160-RANGO-DE-NIVEL -- CONVIERTE UNA PALABRA DE NIVEL EN SU  *
012750*    RANGO NUMERICO (ENTRY=1 ... EXECUTIVE=7, DESCONOCIDO=0).    *
012760*    SE INVOCA TANTO PARA LA PLAZA COMO PARA EL CANDIDATO.       *
012770******************************************************************
012780 160-RANGO-DE-NIVEL SECTION.
012790     EVALUATE WKS-JOB-SEN-PALABRA
012800        WHEN 'ENTRY'     MOVE 1 TO WKS-CAND-SEN-RANGO
012810        WHEN 'JUNIOR'    MOVE 2 TO WKS-CAND-SEN-RANGO
012820        WHEN 'MID'       MOVE 3 TO WKS-CAND-SEN-RANGO
012830        WHEN 'SENIOR'    MOVE 4 TO WKS-CAND-SEN-RANGO
012840        WHEN 'LEAD'      MOVE 5 TO WKS-CAND-SEN-RANGO
012850        WHEN 'MANAGER'   MOVE 5 TO WKS-CAND-SEN-RANGO
012860        WHEN 'DIRECTOR'  MOVE 6 TO WKS-CAND-SEN-RANGO
012870        WHEN 'EXECUTIVE' MOVE 7 TO WKS-CAND-SEN-RANGO
012880        WHEN OTHER       MOVE 0 TO WKS-CAND-SEN-RANGO
012890     END-EVALUATE.
012900 160-RANGO-DE-NIVEL-E. EXIT.
012910*
012920******************************************************************
012930*    200-PROCESAR-CANDIDATOS -- CICLO PRINCIPAL: LEE UNA HOJA DE *
012940*    VIDA, LA ANALIZA, LE CALCULA EL PUNTAJE CONTRA LA PLAZA Y   *
012950*    ESCRIBE EL RESULTADO.                                       *
012960******************************************************************
012970 200-PROCESAR-CANDIDATOS SECTION.
012980     READ CANDIN
012990         AT END
013000             MOVE 'S' TO WKS-FIN-CANDIN
013010         NOT AT END
013020             ADD 1 TO WKS-CAND-LEIDOS
013030             PERFORM 210-EXTRAER-DATOS-CANDIDATO
013040             PERFORM 220-CALCULAR-SIMILITUD
013050             PERFORM 230-ESCRIBIR-RESULTADO
013060     END-READ.
013070 200-PROCESAR-CANDIDATOS-E. EXIT.
013080*
013090******************************************************************
013100*    210-EXTRAER-DATOS-CANDIDATO -- LIMPIA EL REGISTRO DE        *
013110*    TRABAJO Y EXTRAE NOMBRE, CORREO, TELEFONO Y HABILIDADES DEL *
013120*    TEXTO DE LA HOJA DE VIDA (CDIN-TEXTO).                      *
013130******************************************************************
013140 210-EXTRAER-DATOS-CANDIDATO SECTION.
013150     MOVE SPACES TO REG-CANPRS
013160     MOVE 0 TO CNPR-CANT-HABILIDADES
013170     MOVE 1000 TO WKS-J
013180     MOVE 0 TO WKS-TC-LARGO
013190     PERFORM 210A-BUSCAR-LARGO-CAND UNTIL WKS-J = 0               RH-00238
013200     PERFORM 211-PARTIR-LINEAS-CANDIDATO
013210     PERFORM 212-EXTRAER-NOMBRE
013220     PERFORM 213-EXTRAER-CORREO
013230     PERFORM 214-EXTRAER-TELEFONO
013240     PERFORM 215-EXTRAER-HABILIDADES.
013250 210-EXTRAER-DATOS-CANDIDATO-E. EXIT.
013260*
013270******************************************************************RH-00238
013280*    210A-BUSCAR-LARGO-CAND -- PRUEBA LA POSICION WKS-J DE       *RH-00238
013290*    CDIN-TEXTO PARA HALLAR EL LARGO UTIL DE LA HOJA DE VIDA.    *RH-00238
013300******************************************************************RH-00238
013310 210A-BUSCAR-LARGO-CAND SECTION.                                  RH-00238
013320     IF CDIN-TEXTO(WKS-J:1) NOT = SPACE                           RH-00238
013330        MOVE WKS-J TO WKS-TC-LARGO                                RH-00238
013340        MOVE 0 TO WKS-J                                           RH-00238
013350     ELSE                                                         RH-00238
013360        SUBTRACT 1 FROM WKS-J                                     RH-00238
013370     END-IF.                                                      RH-00238
013380 210A-BUSCAR-LARGO-CAND-E. EXIT.                                  RH-00238
013390*
013400******************************************************************
013410*    211-PARTIR-LINEAS-CANDIDATO -- PARTE CDIN-TEXTO EN LINEAS   *
013420*    USANDO EL PUNTO Y COMA COMO SEPARADOR (COMO EN LOS CAMPOS   *
013430*    DE UN ARCHIVO DE ESTE PROGRAMA), GUARDANDO HASTA 20 LINEAS  *
013440*    DE HASTA 80 CARACTERES CADA UNA.                            *
013450******************************************************************
013460 211-PARTIR-LINEAS-CANDIDATO SECTION.                             RH-00139
013470     MOVE 0 TO WKS-LINEA-CANT                                     RH-00139
013480     MOVE 1 TO WKS-TC-INICIO-LIN                                  RH-00139
013490     MOVE 1 TO WKS-TC-POS                                         RH-00139
013500     PERFORM 211B-PARTIR-UNA-POSICION                             RH-00238
013510             UNTIL WKS-TC-POS > WKS-TC-LARGO OR WKS-LINEA-CANT =
013520                 20                                               RH-00238
013530     IF WKS-TC-INICIO-LIN <= WKS-TC-LARGO AND WKS-LINEA-CANT < 20 RH-00139
013540        MOVE WKS-TC-LARGO TO WKS-TC-POS                           RH-00139
013550        ADD 1 TO WKS-TC-POS                                       RH-00139
013560        PERFORM 211A-GUARDAR-LINEA                                RH-00139
013570     END-IF.                                                      RH-00139
013580 211-PARTIR-LINEAS-CANDIDATO-E. EXIT.                             RH-00139
013590*                                                                 RH-00139
013600******************************************************************RH-00238
013610*    211B-PARTIR-UNA-POSICION -- PRUEBA LA POSICION WKS-TC-POS DE*RH-00238
013620*    CDIN-TEXTO; SI ES ; CIERRA LA LINEA ACTUAL.                 *RH-00238
013630******************************************************************RH-00238
013640 211B-PARTIR-UNA-POSICION SECTION.                                RH-00238
013650     IF CDIN-TEXTO(WKS-TC-POS:1) = ';'                            RH-00238
013660        PERFORM 211A-GUARDAR-LINEA                                RH-00238
013670        ADD 1 TO WKS-TC-POS                                       RH-00238
013680        MOVE WKS-TC-POS TO WKS-TC-INICIO-LIN                      RH-00238
013690     ELSE                                                         RH-00238
013700        ADD 1 TO WKS-TC-POS                                       RH-00238
013710     END-IF.                                                      RH-00238
013720 211B-PARTIR-UNA-POSICION-E. EXIT.                                RH-00238
013730*
013740*
013750******************************************************************
013760*    211A-GUARDAR-LINEA -- COPIA CDIN-TEXTO(INICIO:POS-INICIO)   *
013770*    A LA SIGUIENTE ENTRADA LIBRE DE LA TABLA DE LINEAS.         *
013780******************************************************************
013790 211A-GUARDAR-LINEA SECTION.
013800     ADD 1 TO WKS-LINEA-CANT
013810     MOVE SPACES TO WKS-LINEA-TXT(WKS-LINEA-CANT)
013820     MOVE 0 TO WKS-K
013830     COMPUTE WKS-K = WKS-TC-POS - WKS-TC-INICIO-LIN
013840     IF WKS-K > 80
013850        MOVE 80 TO WKS-K
013860     END-IF
013870     IF WKS-K > 0
013880        MOVE CDIN-TEXTO(WKS-TC-INICIO-LIN:WKS-K)
013890             TO WKS-LINEA-TXT(WKS-LINEA-CANT)
013900     END-IF
013910     MOVE WKS-K TO WKS-LINEA-LEN(WKS-LINEA-CANT).
013920 211A-GUARDAR-LINEA-E. EXIT.
013930*
013940 212-EXTRAER-NOMBRE SECTION.
013950     MOVE 'N' TO WKS-NOMBRE-ENCONTRADO
013960     PERFORM 212A-PROBAR-LINEA-NOMBRE VARYING WKS-I FROM 1 BY 1   RH-00241
013970             UNTIL WKS-I > 10 OR WKS-I > WKS-LINEA-CANT           RH-00241
013980                OR NOMBRE-ENCONTRADO.                             RH-00241
013990 212-EXTRAER-NOMBRE-E. EXIT.
014000*
014010******************************************************************RH-00238
014020*    212A-PROBAR-LINEA-NOMBRE -- PRUEBA LA LINEA WKS-I COMO      *RH-00238
014030*    POSIBLE NOMBRE DEL CANDIDATO.                               *RH-00238
014040******************************************************************RH-00238
014050 212A-PROBAR-LINEA-NOMBRE SECTION.                                RH-00238
014060     IF WKS-LINEA-LEN(WKS-I) > 0 AND                              RH-00238
014070        WKS-LINEA-LEN(WKS-I) < 50                                 RH-00238
014080        MOVE 0 TO WKS-J                                           RH-00238
014090        INSPECT WKS-LINEA-TXT(WKS-I) TALLYING WKS-J               RH-00238
014100                FOR ALL '@'                                       RH-00238
014110        IF WKS-J = 0                                              RH-00238
014120           MOVE WKS-LINEA-TXT(WKS-I) TO WKS-BUSQ-TEXTO            RH-00238
014130           MOVE WKS-LINEA-LEN(WKS-I) TO WKS-BUSQ-TEXTO-LEN        RH-00238
014140           PERFORM 217-BUSCAR-PATRON-TEL-1                        RH-00238
014150           IF NOT BUSQ-ENCONTRADO                                 RH-00238
014160              MOVE WKS-LINEA-TXT(WKS-I) TO CNPR-NOMBRE            RH-00238
014170              MOVE 'S' TO WKS-NOMBRE-ENCONTRADO                   RH-00238
014180           END-IF                                                 RH-00238
014190        END-IF                                                    RH-00238
014200     END-IF.                                                      RH-00238
014210 212A-PROBAR-LINEA-NOMBRE-E. EXIT.                                RH-00238
014220*
014230******************************************************************
014240*    213-EXTRAER-CORREO -- BUSCA LA PRIMERA '@' DEL TEXTO,       *
014250*    EXPANDE HACIA LA IZQUIERDA (LETRAS, DIGITOS, PUNTO, GUION,  *
014260*    GUION BAJO, PORCENTAJE Y MAS) Y HACIA LA DERECHA (LETRAS,   *
014270*    DIGITOS, PUNTO, GUION), Y VERIFICA QUE EL DOMINIO TERMINE   *
014280*    EN UN PUNTO SEGUIDO DE DOS O MAS LETRAS.                    *
014290******************************************************************
014300 213-EXTRAER-CORREO SECTION.
014310     MOVE 'N' TO WKS-CORREO-ENCONTRADO
014320     MOVE SPACES TO CNPR-CORREO
014330     MOVE 0 TO WKS-COR-POS-ARROBA
014340     MOVE 1 TO WKS-I
014350     PERFORM 213B-BUSCAR-ARROBA UNTIL WKS-I > WKS-TC-LARGO        RH-00238
014360             OR WKS-COR-POS-ARROBA > 0                            RH-00238
014370     IF WKS-COR-POS-ARROBA > 0
014380        MOVE WKS-COR-POS-ARROBA TO WKS-COR-INICIO
014390        MOVE 'S' TO WKS-COR-SIGUE
014400        PERFORM 213C-EXPANDIR-IZQUIERDA UNTIL WKS-COR-INICIO = 1  RH-00238
014410                OR NOT COR-SIGUE-BUSCANDO                         RH-00238
014420        MOVE WKS-COR-POS-ARROBA TO WKS-COR-FIN
014430        PERFORM 213D-EXPANDIR-DERECHA VARYING WKS-J               RH-00238
014440                FROM WKS-COR-POS-ARROBA BY 1                      RH-00238
014450                UNTIL WKS-J > WKS-TC-LARGO                        RH-00238
014460        IF WKS-COR-INICIO < WKS-COR-POS-ARROBA AND
014470           WKS-COR-FIN > WKS-COR-POS-ARROBA
014480           PERFORM 213A-VALIDAR-DOMINIO
014490        END-IF
014500     END-IF.
014510 213-EXTRAER-CORREO-E. EXIT.
014520*
014530******************************************************************RH-00238
014540*    213B-BUSCAR-ARROBA -- PRUEBA LA POSICION WKS-I DE CDIN-TEXTO*RH-00238
014550*    BUSCANDO LA PRIMERA '@'.                                    *RH-00238
014560******************************************************************RH-00238
014570 213B-BUSCAR-ARROBA SECTION.                                      RH-00238
014580     IF CDIN-TEXTO(WKS-I:1) = '@'                                 RH-00238
014590        MOVE WKS-I TO WKS-COR-POS-ARROBA                          RH-00238
014600     END-IF                                                       RH-00238
014610     ADD 1 TO WKS-I.                                              RH-00238
014620 213B-BUSCAR-ARROBA-E. EXIT.                                      RH-00238
014630*
014640******************************************************************RH-00238
014650*    213C-EXPANDIR-IZQUIERDA -- PRUEBA SI EL CARACTER A LA       *RH-00238
014660*    IZQUIERDA DE WKS-COR-INICIO PERTENECE AL USUARIO DEL CORREO.*RH-00238
014670******************************************************************RH-00238
014680 213C-EXPANDIR-IZQUIERDA SECTION.                                 RH-00238
014690     IF (CDIN-TEXTO(WKS-COR-INICIO - 1:1) >= 'A' AND              RH-00238
014700         CDIN-TEXTO(WKS-COR-INICIO - 1:1) <= 'Z' OR               RH-00238
014710         CDIN-TEXTO(WKS-COR-INICIO - 1:1) >= 'a' AND              RH-00238
014720         CDIN-TEXTO(WKS-COR-INICIO - 1:1) <= 'z' OR               RH-00238
014730         CDIN-TEXTO(WKS-COR-INICIO - 1:1) >= '0' AND              RH-00238
014740         CDIN-TEXTO(WKS-COR-INICIO - 1:1) <= '9' OR               RH-00238
014750         CDIN-TEXTO(WKS-COR-INICIO - 1:1) = '.' OR                RH-00238
014760         CDIN-TEXTO(WKS-COR-INICIO - 1:1) = '_' OR                RH-00238
014770         CDIN-TEXTO(WKS-COR-INICIO - 1:1) = '-' OR                RH-00238
014780         CDIN-TEXTO(WKS-COR-INICIO - 1:1) = '%' OR                RH-00238
014790         CDIN-TEXTO(WKS-COR-INICIO - 1:1) = '+')                  RH-00238
014800        SUBTRACT 1 FROM WKS-COR-INICIO                            RH-00238
014810     ELSE                                                         RH-00238
014820        MOVE 'N' TO WKS-COR-SIGUE                                 RH-00238
014830     END-IF.                                                      RH-00238
014840 213C-EXPANDIR-IZQUIERDA-E. EXIT.                                 RH-00238
014850*
014860******************************************************************RH-00238
014870*    213D-EXPANDIR-DERECHA -- PRUEBA SI EL CARACTER EN WKS-J     *RH-00238
014880*    PERTENECE AL DOMINIO DEL CORREO.                            *RH-00238
014890******************************************************************RH-00238
014900 213D-EXPANDIR-DERECHA SECTION.                                   RH-00238
014910     IF (CDIN-TEXTO(WKS-J:1) >= 'A' AND                           RH-00238
014920         CDIN-TEXTO(WKS-J:1) <= 'Z') OR                           RH-00238
014930        (CDIN-TEXTO(WKS-J:1) >= 'a' AND                           RH-00238
014940         CDIN-TEXTO(WKS-J:1) <= 'z') OR                           RH-00238
014950        (CDIN-TEXTO(WKS-J:1) >= '0' AND                           RH-00238
014960         CDIN-TEXTO(WKS-J:1) <= '9') OR                           RH-00238
014970         CDIN-TEXTO(WKS-J:1) = '.' OR                             RH-00238
014980         CDIN-TEXTO(WKS-J:1) = '-'                                RH-00238
014990        MOVE WKS-J TO WKS-COR-FIN                                 RH-00238
015000     ELSE                                                         RH-00238
015010        MOVE WKS-TC-LARGO TO WKS-J                                RH-00238
015020     END-IF.                                                      RH-00238
015030 213D-EXPANDIR-DERECHA-E. EXIT.                                   RH-00238
015040*
015050*
015060******************************************************************
015070*    213A-VALIDAR-DOMINIO -- CONFIRMA QUE EL DOMINIO TRAE UN     *
015080*    PUNTO SEGUIDO DE AL MENOS DOS LETRAS AL FINAL, Y ARMA EL    *
015090*    CORREO COMPLETO EN CNPR-CORREO.                             *
015100******************************************************************
015110 213A-VALIDAR-DOMINIO SECTION.
015120     MOVE 0 TO WKS-K
015130     PERFORM 213E-BUSCAR-PUNTO-DOMINIO VARYING WKS-J              RH-00238
015140             FROM WKS-COR-POS-ARROBA BY 1                         RH-00238
015150             UNTIL WKS-J > WKS-COR-FIN                            RH-00238
015160     IF WKS-K > 0 AND (WKS-COR-FIN - WKS-K) >= 2
015170        MOVE 0 TO WKS-J
015180        COMPUTE WKS-J = WKS-COR-FIN - WKS-COR-INICIO + 1
015190        IF WKS-J <= 60
015200           MOVE CDIN-TEXTO(WKS-COR-INICIO:WKS-J) TO CNPR-CORREO
015210           MOVE 'S' TO WKS-CORREO-ENCONTRADO
015220        END-IF
015230     END-IF.
015240 213A-VALIDAR-DOMINIO-E. EXIT.
015250*
015260******************************************************************RH-00238
015270*    213E-BUSCAR-PUNTO-DOMINIO -- PRUEBA LA POSICION WKS-J       *RH-00238
015280*    BUSCANDO EL ULTIMO '.' DEL DOMINIO.                         *RH-00238
015290******************************************************************RH-00238
015300 213E-BUSCAR-PUNTO-DOMINIO SECTION.                               RH-00238
015310     IF CDIN-TEXTO(WKS-J:1) = '.'                                 RH-00238
015320        MOVE WKS-J TO WKS-K                                       RH-00238
015330     END-IF.                                                      RH-00238
015340 213E-BUSCAR-PUNTO-DOMINIO-E. EXIT.                               RH-00238
015350*
015360******************************************************************
015370*    214-EXTRAER-TELEFONO -- PRUEBA LOS TRES PATRONES DE         *
015380*    TELEFONO EN ORDEN (SIN PARENTESIS, CON PARENTESIS, CON      *
015390*    CODIGO DE PAIS) Y SE QUEDA CON EL PRIMERO QUE APAREZCA.     *
015400******************************************************************
015410 214-EXTRAER-TELEFONO SECTION.
015420     MOVE CDIN-TEXTO TO WKS-BUSQ-TEXTO
015430     MOVE WKS-TC-LARGO TO WKS-BUSQ-TEXTO-LEN
015440     MOVE SPACES TO CNPR-TELEFONO
015450     PERFORM 217-BUSCAR-PATRON-TEL-1
015460     IF NOT BUSQ-ENCONTRADO
015470        PERFORM 218-BUSCAR-PATRON-TEL-2
015480     END-IF
015490     IF NOT BUSQ-ENCONTRADO
015500        PERFORM 219-BUSCAR-PATRON-TEL-3
015510     END-IF
015520     IF BUSQ-ENCONTRADO
015530        MOVE WKS-TEL-RESULTADO TO CNPR-TELEFONO
015540     END-IF.
015550 214-EXTRAER-TELEFONO-E. EXIT.
015560 217-BUSCAR-PATRON-TEL-1 SECTION.
015570     MOVE 'N' TO WKS-BUSQ-ENCONTRADO
015580     MOVE 1 TO WKS-I
015590     PERFORM 217B-PROBAR-POSICION-TEL1 UNTIL WKS-I >
015600         WKS-BUSQ-TEXTO-LEN                                       RH-00238
015610             OR BUSQ-ENCONTRADO.                                  RH-00238
015620 217-BUSCAR-PATRON-TEL-1-E. EXIT.
015630*
015640******************************************************************RH-00238
015650*    217B-PROBAR-POSICION-TEL1 -- PRUEBA SI EL PATRON 3-3-4      *
015660*    CUADRA                                                      *RH-00238
015670*    A PARTIR DE LA POSICION WKS-I.                              *RH-00238
015680******************************************************************RH-00238
015690 217B-PROBAR-POSICION-TEL1 SECTION.                               RH-00238
015700     MOVE WKS-I TO WKS-TEL-INICIO                                 RH-00238
015710     PERFORM 217A-PROBAR-DESDE                                    RH-00238
015720     ADD 1 TO WKS-I.                                              RH-00238
015730 217B-PROBAR-POSICION-TEL1-E. EXIT.                               RH-00238
015740*
015750******************************************************************
015760*    217A-PROBAR-DESDE -- INTENTA EMPAREJAR EL PATRON 3-3-4 A    *
015770*    PARTIR DE WKS-TEL-INICIO.  SI CUADRA, DEJA EL RESULTADO EN  *
015780*    WKS-TEL-RESULTADO Y PRENDE WKS-BUSQ-ENCONTRADO.             *
015790******************************************************************
015800 217A-PROBAR-DESDE SECTION.
015810     MOVE WKS-TEL-INICIO TO WKS-J
015820     IF WKS-J + 2 > WKS-BUSQ-TEXTO-LEN
015830        GO TO 217A-SALIDA
015840     END-IF
015850     IF NOT (WKS-BUSQ-TEXTO(WKS-J:1)   >= '0' AND
015860             WKS-BUSQ-TEXTO(WKS-J:1)   <= '9' AND
015870             WKS-BUSQ-TEXTO(WKS-J+1:1) >= '0' AND
015880             WKS-BUSQ-TEXTO(WKS-J+1:1) <= '9' AND
015890             WKS-BUSQ-TEXTO(WKS-J+2:1) >= '0' AND
015900             WKS-BUSQ-TEXTO(WKS-J+2:1) <= '9')
015910        GO TO 217A-SALIDA
015920     END-IF
015930     ADD 3 TO WKS-J
015940     IF WKS-J <= WKS-BUSQ-TEXTO-LEN AND
015950        (WKS-BUSQ-TEXTO(WKS-J:1) = '-' OR
015960         WKS-BUSQ-TEXTO(WKS-J:1) = '.' OR
015970         WKS-BUSQ-TEXTO(WKS-J:1) = SPACE)
015980        ADD 1 TO WKS-J
015990     END-IF
016000     IF WKS-J + 2 > WKS-BUSQ-TEXTO-LEN
016010        GO TO 217A-SALIDA
016020     END-IF
016030     IF NOT (WKS-BUSQ-TEXTO(WKS-J:1)   >= '0' AND
016040             WKS-BUSQ-TEXTO(WKS-J:1)   <= '9' AND
016050             WKS-BUSQ-TEXTO(WKS-J+1:1) >= '0' AND
016060             WKS-BUSQ-TEXTO(WKS-J+1:1) <= '9' AND
016070             WKS-BUSQ-TEXTO(WKS-J+2:1) >= '0' AND
016080             WKS-BUSQ-TEXTO(WKS-J+2:1) <= '9')
016090        GO TO 217A-SALIDA
016100     END-IF
016110     ADD 3 TO WKS-J
016120     IF WKS-J <= WKS-BUSQ-TEXTO-LEN AND
016130        (WKS-BUSQ-TEXTO(WKS-J:1) = '-' OR
016140         WKS-BUSQ-TEXTO(WKS-J:1) = '.' OR
016150         WKS-BUSQ-TEXTO(WKS-J:1) = SPACE)
016160        ADD 1 TO WKS-J
016170     END-IF
016180     IF WKS-J + 3 > WKS-BUSQ-TEXTO-LEN
016190        GO TO 217A-SALIDA
016200     END-IF
016210     IF NOT (WKS-BUSQ-TEXTO(WKS-J:1)   >= '0' AND
016220             WKS-BUSQ-TEXTO(WKS-J:1)   <= '9' AND
016230             WKS-BUSQ-TEXTO(WKS-J+1:1) >= '0' AND
016240             WKS-BUSQ-TEXTO(WKS-J+1:1) <= '9' AND
016250             WKS-BUSQ-TEXTO(WKS-J+2:1) >= '0' AND
016260             WKS-BUSQ-TEXTO(WKS-J+2:1) <= '9' AND
016270             WKS-BUSQ-TEXTO(WKS-J+3:1) >= '0' AND
016280             WKS-BUSQ-TEXTO(WKS-J+3:1) <= '9')
016290        GO TO 217A-SALIDA
016300     END-IF
016310     ADD 3 TO WKS-J
016320     MOVE WKS-J TO WKS-TEL-FIN
016330     MOVE SPACES TO WKS-TEL-RESULTADO
016340     COMPUTE WKS-K = WKS-TEL-FIN - WKS-TEL-INICIO + 1
016350     MOVE WKS-BUSQ-TEXTO(WKS-TEL-INICIO:WKS-K)
016360          TO WKS-TEL-RESULTADO
016370     MOVE 'S' TO WKS-BUSQ-ENCONTRADO.
016380 217A-SALIDA.
016390     CONTINUE.
016400 217A-PROBAR-DESDE-E. EXIT.
016410 218-BUSCAR-PATRON-TEL-2 SECTION.
016420     MOVE 'N' TO WKS-BUSQ-ENCONTRADO
016430     MOVE 1 TO WKS-I
016440     PERFORM 218A-PROBAR-POSICION-TEL2 UNTIL WKS-I >
016450         WKS-BUSQ-TEXTO-LEN                                       RH-00238
016460             OR BUSQ-ENCONTRADO.                                  RH-00238
016470 218-BUSCAR-PATRON-TEL-2-E. EXIT.
016480*
016490******************************************************************RH-00238
016500*    218A-PROBAR-POSICION-TEL2 -- PRUEBA SI HAY UN GRUPO ENTRE   *RH-00238
016510*    PARENTESIS EN LA POSICION WKS-I Y SI CUADRA EL PATRON 3-3-4.*RH-00238
016520******************************************************************RH-00238
016530 218A-PROBAR-POSICION-TEL2 SECTION.                               RH-00238
016540     IF WKS-BUSQ-TEXTO(WKS-I:1) = '('                             RH-00238
016550        MOVE WKS-I TO WKS-TEL-INICIO                              RH-00238
016560        ADD 1 TO WKS-TEL-INICIO                                   RH-00238
016570        IF WKS-TEL-INICIO + 3 <= WKS-BUSQ-TEXTO-LEN AND           RH-00238
016580           WKS-BUSQ-TEXTO(WKS-TEL-INICIO+3:1) = ')'               RH-00238
016590           PERFORM 217A-PROBAR-DESDE                              RH-00238
016600           IF BUSQ-ENCONTRADO                                     RH-00238
016610              MOVE WKS-I TO WKS-TEL-INICIO                        RH-00238
016620              COMPUTE WKS-K = WKS-TEL-FIN - WKS-TEL-INICIO + 1    RH-00238
016630              MOVE SPACES TO WKS-TEL-RESULTADO                    RH-00238
016640              MOVE WKS-BUSQ-TEXTO(WKS-TEL-INICIO:WKS-K)           RH-00238
016650                   TO WKS-TEL-RESULTADO                           RH-00238
016660           END-IF                                                 RH-00238
016670        END-IF                                                    RH-00238
016680     END-IF                                                       RH-00238
016690     ADD 1 TO WKS-I.                                              RH-00238
016700 218A-PROBAR-POSICION-TEL2-E. EXIT.                               RH-00238
016710*
016720 219-BUSCAR-PATRON-TEL-3 SECTION.
016730     MOVE 'N' TO WKS-BUSQ-ENCONTRADO
016740     MOVE 1 TO WKS-I
016750     PERFORM 219A-PROBAR-POSICION-TEL3 UNTIL WKS-I >
016760         WKS-BUSQ-TEXTO-LEN                                       RH-00238
016770             OR BUSQ-ENCONTRADO.                                  RH-00238
016780 219-BUSCAR-PATRON-TEL-3-E. EXIT.
016790*
016800******************************************************************RH-00238
016810*    219A-PROBAR-POSICION-TEL3 -- PRUEBA SI HAY UN + Y CODIGO DE *RH-00238
016820*    PAIS EN LA POSICION WKS-I Y SI CUADRA EL PATRON 3-3-4.      *RH-00238
016830******************************************************************RH-00238
016840 219A-PROBAR-POSICION-TEL3 SECTION.                               RH-00238
016850     IF WKS-BUSQ-TEXTO(WKS-I:1) = '+'                             RH-00238
016860        MOVE WKS-I TO WKS-TEL-INICIO                              RH-00238
016870        ADD 1 TO WKS-TEL-INICIO                                   RH-00238
016880        IF WKS-BUSQ-TEXTO(WKS-TEL-INICIO:1) >= '0' AND            RH-00238
016890           WKS-BUSQ-TEXTO(WKS-TEL-INICIO:1) <= '9'                RH-00238
016900           ADD 1 TO WKS-TEL-INICIO                                RH-00238
016910           IF WKS-BUSQ-TEXTO(WKS-TEL-INICIO:1) >= '0' AND         RH-00238
016920              WKS-BUSQ-TEXTO(WKS-TEL-INICIO:1) <= '9'             RH-00238
016930              ADD 1 TO WKS-TEL-INICIO                             RH-00238
016940           END-IF                                                 RH-00238
016950           IF WKS-BUSQ-TEXTO(WKS-TEL-INICIO:1) = SPACE OR         RH-00238
016960              WKS-BUSQ-TEXTO(WKS-TEL-INICIO:1) = '-'              RH-00238
016970              ADD 1 TO WKS-TEL-INICIO                             RH-00238
016980           END-IF                                                 RH-00238
016990           PERFORM 217A-PROBAR-DESDE                              RH-00238
017000           IF BUSQ-ENCONTRADO                                     RH-00238
017010              MOVE WKS-I TO WKS-TEL-INICIO                        RH-00238
017020              COMPUTE WKS-K = WKS-TEL-FIN - WKS-TEL-INICIO + 1    RH-00238
017030              MOVE SPACES TO WKS-TEL-RESULTADO                    RH-00238
017040              MOVE WKS-BUSQ-TEXTO(WKS-TEL-INICIO:WKS-K)           RH-00238
017050                   TO WKS-TEL-RESULTADO                           RH-00238
017060           END-IF                                                 RH-00238
017070        END-IF                                                    RH-00238
017080     END-IF                                                       RH-00238
017090     ADD 1 TO WKS-I.                                              RH-00238
017100 219A-PROBAR-POSICION-TEL3-E. EXIT.                               RH-00238
017110*
017120******************************************************************
017130*    215-EXTRAER-HABILIDADES -- RECORRE LA TABLA DE 140          *
017140*    HABILIDADES Y ANOTA EN EL REGISTRO DE TRABAJO LAS QUE       *
017150*    APARECEN COMO PALABRA COMPLETA EN LA HOJA DE VIDA, SIN      *
017160*    DISTINGUIR MAYUSCULA DE MINUSCULA (RH-00242).               *
017170******************************************************************
017180 215-EXTRAER-HABILIDADES SECTION.                                 RH-00027
017190     MOVE CDIN-TEXTO TO WKS-BUSQ-TEXTO                            RH-00027
017200     INSPECT WKS-BUSQ-TEXTO                                       RH-00242
017210         CONVERTING                                               RH-00242
017220-        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             RH-00242
017230-        TO                                                       RH-00242
017240-        'abcdefghijklmnopqrstuvwxyz'                             RH-00242
017250     MOVE WKS-TC-LARGO TO WKS-BUSQ-TEXTO-LEN                      RH-00027
017260     PERFORM 215A-PROBAR-HABILIDAD VARYING WKS-I FROM 1 BY 1      RH-00238
017270             UNTIL WKS-I > 136.                                   RH-00238
017280 215-EXTRAER-HABILIDADES-E. EXIT.                                 RH-00027
017290*                                                                 RH-00027
017300******************************************************************RH-00238
017310*    215A-PROBAR-HABILIDAD -- PRUEBA LA HABILIDAD WKS-I DE LA    *RH-00238
017320*    TABLA CONTRA LA HOJA DE VIDA.  LA FRASE DE BUSQUEDA SE BAJA *RH-00242
017330*    A MINUSCULAS; SE GUARDA LA ORTOGRAFIA CANONICA DE LA TABLA. *RH-00242
017340******************************************************************RH-00238
017350 215A-PROBAR-HABILIDAD SECTION.                                   RH-00238
017360     IF CNPR-CANT-HABILIDADES < 50                                RH-00238
017370        MOVE WKS-HAB-ELEM(WKS-I) TO WKS-BUSQ-FRASE                RH-00238
017380        INSPECT WKS-BUSQ-FRASE                                    RH-00242
017390            CONVERTING                                            RH-00242
017400-           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          RH-00242
017410-           TO                                                    RH-00242
017420-           'abcdefghijklmnopqrstuvwxyz'                          RH-00242
017430        PERFORM 751-LARGO-DE-FRASE                                RH-00238
017440        PERFORM 750-BUSCAR-FRASE-LIMITE                           RH-00238
017450        IF BUSQ-ENCONTRADO                                        RH-00238
017460           ADD 1 TO CNPR-CANT-HABILIDADES                         RH-00238
017470           MOVE WKS-HAB-ELEM(WKS-I)                               RH-00238
017480                TO CNPR-HABILIDADES(CNPR-CANT-HABILIDADES)        RH-00238
017490        END-IF                                                    RH-00238
017500     END-IF.                                                      RH-00238
017510 215A-PROBAR-HABILIDAD-E. EXIT.                                   RH-00238
017520*
017530*
017540******************************************************************
017550*    220-CALCULAR-SIMILITUD -- ORQUESTA EL CALCULO DEL PUNTAJE   *
017560*    DE UN CANDIDATO CONTRA LA PLAZA.  SI NO HAY PLAZA, O EL     *
017570*    CANDIDATO NO TIENE HABILIDADES, O LA PLAZA NO TRAE TEXTO,   *
017580*    EL RESULTADO ES EL CASO DEGENERADO (TODO EN CERO / BAJA).   *
017590*    RH-00242: WKS-SIM-CONSAP TAMBIEN SE REINICIA AQUI, PARA QUE *
017600*    EL CASO DEGENERADO NO ARRASTRE EL SCORE DEL CANDIDATO       *
017610*    ANTERIOR AL REGISTRO DE SALIDA.                             *
017620******************************************************************
017630 220-CALCULAR-SIMILITUD SECTION.
017640     MOVE ZERO TO WKS-SIM-CONSAP                                  RH-00242
017650     MOVE ZERO TO WKS-SIM-PORCENT
017660     MOVE ZERO TO WKS-MOD-EXPER
017670     MOVE ZERO TO WKS-MOD-SENIOR
017680     MOVE ZERO TO WKS-BONO-CTX
017690     MOVE 'N' TO WKS-CASO-SAP
017700     IF HAY-JOB-PRESENTE AND CNPR-CANT-HABILIDADES > 0
017710        AND WKS-JOB-TEXTO-LEN > 0
017720        PERFORM 221-CALC-SIMILITUD-HABILIDADES
017730        PERFORM 222-AJUSTE-SAP-SIMILITUD
017740        IF CDIN-EXP-CONOCIDA
017750           PERFORM 223-CALC-MODIFICADOR-EXPERIENCIA
017760        END-IF
017770        IF CDIN-SEN-CONOCIDA
017780           PERFORM 224-CALC-MODIFICADOR-SENIORIDAD
017790        END-IF
017800        PERFORM 225-CALC-BONO-CTX
017810        PERFORM 226-CALC-SCORE-PONDERADO
017820     END-IF.
017830 220-CALCULAR-SIMILITUD-E. EXIT.
017840*
017850******************************************************************RH-00229
017860*    221-CALC-SIMILITUD-HABILIDADES -- POR CADA HABILIDAD DEL    *RH-00229
017870*    CANDIDATO SE PARTE LA HABILIDAD EN FICHAS (221A), CADA FICHA*RH-00229
017880*    SE BUSCA EN EL VOCABULARIO DE LA PLAZA (221E/F) Y ENTRE LAS *RH-00229
017890*    20 PALABRAS CLAVE (221E/G). SI TODAS LAS FICHAS DE LA       *RH-00229
017900*    HABILIDAD ESTAN EN EL VOCABULARIO SE SUMA UN PUNTO (MAS     *RH-00229
017910*    MEDIO PUNTO SI ADEMAS ALGUNA ES PALABRA CLAVE); SI SOLO     *RH-00229
017920*    ALGUNA FICHA (NO TODAS) SE ENCONTRO, SE SUMAN 0.3 PUNTOS    *RH-00229
017930*    (COINCIDENCIA PARCIAL). EL PORCENTAJE ES LA SUMA SOBRE EL   *RH-00229
017940*    TOTAL DE HABILIDADES DEL CANDIDATO (RH-00229).              *RH-00229
017950******************************************************************RH-00229
017960 221-CALC-SIMILITUD-HABILIDADES SECTION.                          RH-00041
017970     MOVE 0 TO WKS-SIM-MATCHCOUNT                                 RH-00229
017980     PERFORM 221B-EVALUAR-HABILIDAD VARYING WKS-I FROM 1 BY 1     RH-00229
017990             UNTIL WKS-I > CNPR-CANT-HABILIDADES                  RH-00229
018000     COMPUTE WKS-SIM-PORCENT ROUNDED =                            RH-00041
018010        (WKS-SIM-MATCHCOUNT / CNPR-CANT-HABILIDADES) * 100        RH-00229
018020     IF WKS-SIM-PORCENT > 100                                     RH-00041
018030        MOVE 100 TO WKS-SIM-PORCENT                               RH-00041
018040     END-IF.                                                      RH-00041
018050 221-CALC-SIMILITUD-HABILIDADES-E. EXIT.                          RH-00041
018060*
018070******************************************************************RH-00229
018080*    221A-TOKENIZAR-HABILIDAD -- PARTE LA HABILIDAD CNPR-I EN    *RH-00229
018090*    FICHAS DE LETRAS Y DIGITOS, IGUAL QUE 700-TOKENIZAR-TEXTO   *RH-00229
018100*    PERO SOBRE WKS-HT-ELEM (LA PLAZA NO PUEDE PERDER SU PROPIA  *RH-00229
018110*    TABLA DE FRECUENCIA, POR ESO NO SE REUTILIZA 700 AQUI).     *RH-00229
018120******************************************************************RH-00229
018130 221A-TOKENIZAR-HABILIDAD SECTION.                                RH-00229
018140     MOVE CNPR-HABILIDADES(WKS-I) TO WKS-HT-TEXTO                 RH-00229
018150     INSPECT WKS-HT-TEXTO                                         RH-00229
018160        CONVERTING                                                RH-00229
018170        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                              RH-00229
018180        TO                                                        RH-00229
018190        'abcdefghijklmnopqrstuvwxyz'                              RH-00229
018200     MOVE 0 TO WKS-HT-CANT                                        RH-00229
018210     MOVE 1 TO WKS-HT-POS                                         RH-00229
018220     PERFORM 221C-PARTIR-FICHA-HABIL UNTIL WKS-HT-POS > 30.       RH-00229
018230 221A-TOKENIZAR-HABILIDAD-E. EXIT.                                RH-00229
018240*
018250******************************************************************RH-00229
018260*    221B-EVALUAR-HABILIDAD -- CALIFICA LA HABILIDAD WKS-I DEL   *RH-00229
018270*    CANDIDATO (TOTAL, PRIORITARIA O PARCIAL) Y ACUMULA EL       *RH-00229
018280*    PUNTAJE EN WKS-SIM-MATCHCOUNT.                              *RH-00229
018290******************************************************************RH-00229
018300 221B-EVALUAR-HABILIDAD SECTION.                                  RH-00229
018310     PERFORM 221A-TOKENIZAR-HABILIDAD                             RH-00229
018320     IF WKS-HT-CANT > 0                                           RH-00229
018330        MOVE 'S' TO WKS-HT-TODAS                                  RH-00229
018340        MOVE 'N' TO WKS-HT-ALGUNA                                 RH-00229
018350        MOVE 'N' TO WKS-HT-PRIORIT                                RH-00229
018360        PERFORM 221E-PROBAR-FICHA-HABIL VARYING WKS-HT-POS FROM 1 RH-00229
018370                BY 1 UNTIL WKS-HT-POS > WKS-HT-CANT               RH-00229
018380        EVALUATE TRUE                                             RH-00229
018390           WHEN HT-TODAS-OK AND HT-ES-PRIORITARIA                 RH-00229
018400              ADD 1.5 TO WKS-SIM-MATCHCOUNT                       RH-00229
018410           WHEN HT-TODAS-OK                                       RH-00229
018420              ADD 1 TO WKS-SIM-MATCHCOUNT                         RH-00229
018430           WHEN HT-ALGUNA-OK                                      RH-00229
018440              ADD 0.3 TO WKS-SIM-MATCHCOUNT                       RH-00229
018450        END-EVALUATE                                              RH-00229
018460     END-IF.                                                      RH-00229
018470 221B-EVALUAR-HABILIDAD-E. EXIT.                                  RH-00229
018480*
018490******************************************************************RH-00229
018500*    221C-PARTIR-FICHA-HABIL -- PRUEBA LA POSICION WKS-HT-POS DE *RH-00229
018510*    WKS-HT-TEXTO; SI ES LETRA O DIGITO, EXTIENDE LA FICHA       *RH-00229
018520*    (221D), LA PASA POR EL RAIZADOR (720) Y LA GUARDA YA        *RH-00229
018530*    RAIZADA EN WKS-HT-ELEM (RH-00229).                          *RH-00229
018540******************************************************************RH-00229
018550 221C-PARTIR-FICHA-HABIL SECTION.                                 RH-00229
018560     IF (WKS-HT-TEXTO(WKS-HT-POS:1) >= 'a' AND                    RH-00229
018570         WKS-HT-TEXTO(WKS-HT-POS:1) <= 'z') OR                    RH-00229
018580        (WKS-HT-TEXTO(WKS-HT-POS:1) >= '0' AND                    RH-00229
018590         WKS-HT-TEXTO(WKS-HT-POS:1) <= '9')                       RH-00229
018600        MOVE WKS-HT-POS TO WKS-HT-INICIO                          RH-00229
018610        PERFORM 221D-EXTENDER-FICHA-HABIL UNTIL WKS-HT-POS > 30   RH-00229
018620           OR NOT ((WKS-HT-TEXTO(WKS-HT-POS:1) >= 'a' AND         RH-00229
018630                    WKS-HT-TEXTO(WKS-HT-POS:1) <= 'z') OR         RH-00229
018640                   (WKS-HT-TEXTO(WKS-HT-POS:1) >= '0' AND         RH-00229
018650                    WKS-HT-TEXTO(WKS-HT-POS:1) <= '9'))           RH-00229
018660        IF WKS-HT-CANT < 10                                       RH-00229
018670           ADD 1 TO WKS-HT-CANT                                   RH-00229
018680           MOVE 0 TO WKS-HT-LARGO                                 RH-00229
018690           COMPUTE WKS-HT-LARGO = WKS-HT-POS - WKS-HT-INICIO      RH-00229
018700           IF WKS-HT-LARGO > 20                                   RH-00229
018710              MOVE 20 TO WKS-HT-LARGO                             RH-00229
018720           END-IF                                                 RH-00229
018730           MOVE SPACES TO WKS-BUSQ-FRASE                          RH-00229
018740           MOVE WKS-HT-TEXTO(WKS-HT-INICIO:WKS-HT-LARGO)          RH-00229
018750                TO WKS-BUSQ-FRASE(1:WKS-HT-LARGO)                 RH-00229
018760           PERFORM 720-STEM-TOKEN                                 RH-00229
018770           MOVE SPACES TO WKS-HT-ELEM(WKS-HT-CANT)                RH-00229
018780           MOVE WKS-BUSQ-FRASE(1:WKS-BUSQ-FRASE-LEN)              RH-00229
018790                TO WKS-HT-ELEM(WKS-HT-CANT)                       RH-00229
018800        END-IF                                                    RH-00229
018810     ELSE                                                         RH-00229
018820        ADD 1 TO WKS-HT-POS                                       RH-00229
018830     END-IF.                                                      RH-00229
018840 221C-PARTIR-FICHA-HABIL-E. EXIT.                                 RH-00229
018850*
018860******************************************************************RH-00229
018870*    221D-EXTENDER-FICHA-HABIL -- AVANZA WKS-HT-POS MIENTRAS LA  *RH-00229
018880*    FICHA SIGA EN LETRAS O DIGITOS.                             *RH-00229
018890******************************************************************RH-00229
018900 221D-EXTENDER-FICHA-HABIL SECTION.                               RH-00229
018910     ADD 1 TO WKS-HT-POS.                                         RH-00229
018920 221D-EXTENDER-FICHA-HABIL-E. EXIT.                               RH-00229
018930*
018940******************************************************************RH-00229
018950*    221E-PROBAR-FICHA-HABIL -- BUSCA LA FICHA WKS-HT-POS EN EL  *RH-00229
018960*    VOCABULARIO DE LA PLAZA (221F) Y, SI APARECE, ENTRE LAS     *RH-00229
018970*    PALABRAS CLAVE (221G). SI NO APARECE EN EL VOCABULARIO, LA  *RH-00229
018980*    HABILIDAD YA NO PUEDE SER COINCIDENCIA TOTAL.               *RH-00229
018990******************************************************************RH-00229
019000 221E-PROBAR-FICHA-HABIL SECTION.                                 RH-00229
019010     MOVE 'N' TO WKS-HT-EN-VOCAB                                  RH-00229
019020     PERFORM 221F-BUSCAR-EN-VOCAB VARYING WKS-J FROM 1 BY 1       RH-00229
019030             UNTIL WKS-J > WKS-FREC-CANT OR HT-EN-VOCAB-OK        RH-00229
019040     IF NOT HT-EN-VOCAB-OK                                        RH-00229
019050        MOVE 'N' TO WKS-HT-TODAS                                  RH-00229
019060     ELSE                                                         RH-00229
019070        MOVE 'S' TO WKS-HT-ALGUNA                                 RH-00229
019080        PERFORM 221G-BUSCAR-EN-CLAVES VARYING WKS-K FROM 1 BY 1   RH-00229
019090                UNTIL WKS-K > WKS-CLAVE-CANT OR HT-ES-PRIORITARIA RH-00229
019100     END-IF.                                                      RH-00229
019110 221E-PROBAR-FICHA-HABIL-E. EXIT.                                 RH-00229
019120*
019130******************************************************************RH-00229
019140*    221F-BUSCAR-EN-VOCAB -- COMPARA LA FICHA CONTRA LA ENTRADA  *RH-00229
019150*    WKS-J DEL VOCABULARIO DE LA PLAZA.                          *RH-00229
019160******************************************************************RH-00229
019170 221F-BUSCAR-EN-VOCAB SECTION.                                    RH-00229
019180     IF WKS-FREC-PALABRA(WKS-J) = WKS-HT-ELEM(WKS-HT-POS)         RH-00229
019190        MOVE 'S' TO WKS-HT-EN-VOCAB                               RH-00229
019200     END-IF.                                                      RH-00229
019210 221F-BUSCAR-EN-VOCAB-E. EXIT.                                    RH-00229
019220*
019230******************************************************************RH-00229
019240*    221G-BUSCAR-EN-CLAVES -- COMPARA LA FICHA CONTRA LA ENTRADA *RH-00229
019250*    WKS-K DE LA LISTA DE 20 PALABRAS CLAVE DE LA PLAZA.         *RH-00229
019260******************************************************************RH-00229
019270 221G-BUSCAR-EN-CLAVES SECTION.                                   RH-00229
019280     IF WKS-CLAVES(WKS-K) = WKS-HT-ELEM(WKS-HT-POS)               RH-00229
019290        MOVE 'S' TO WKS-HT-PRIORIT                                RH-00229
019300     END-IF.                                                      RH-00229
019310 221G-BUSCAR-EN-CLAVES-E. EXIT.                                   RH-00229
019320*
019330*
019340******************************************************************
019350*    222-AJUSTE-SAP-SIMILITUD -- SI EL CANDIDATO TRAE UNA        *
019360*    HABILIDAD QUE EMPIEZA CON 'SAP' Y LA PLAZA MENCIONA 'sap',  *
019370*    SE SUMAN 15 PUNTOS AL PORCENTAJE DE SIMILITUD (TOPADO A     *
019380*    100), Y LA CORRIDA QUEDA MARCADA COMO CASO SAP.             *
019390******************************************************************
019400 222-AJUSTE-SAP-SIMILITUD SECTION.                                RH-00041
019410     IF JOB-MENCIONA-SAP                                          RH-00041
019420        MOVE 0 TO WKS-J                                           RH-00041
019430        PERFORM 222A-PROBAR-HABIL-SAP VARYING WKS-I FROM 1 BY 1   RH-00238
019440                UNTIL WKS-I > CNPR-CANT-HABILIDADES               RH-00238
019450        IF WKS-J = 1                                              RH-00041
019460           MOVE 'S' TO WKS-CASO-SAP                               RH-00041
019470           COMPUTE WKS-SIM-PORCENT = WKS-SIM-PORCENT + 15         RH-00041
019480           IF WKS-SIM-PORCENT > 100                               RH-00041
019490              MOVE 100 TO WKS-SIM-PORCENT                         RH-00041
019500           END-IF                                                 RH-00041
019510        END-IF                                                    RH-00041
019520     END-IF.                                                      RH-00041
019530 222-AJUSTE-SAP-SIMILITUD-E. EXIT.                                RH-00041
019540*
019550******************************************************************RH-00238
019560*    222A-PROBAR-HABIL-SAP -- PRUEBA SI LA HABILIDAD WKS-I       *
019570*    EMPIEZA                                                     *RH-00238
019580*    CON 'SAP'.                                                  *RH-00238
019590******************************************************************RH-00238
019600 222A-PROBAR-HABIL-SAP SECTION.                                   RH-00238
019610     IF CNPR-HABILIDADES(WKS-I)(1:3) = 'SAP'                      RH-00238
019620        MOVE 1 TO WKS-J                                           RH-00238
019630     END-IF.                                                      RH-00238
019640 222A-PROBAR-HABIL-SAP-E. EXIT.                                   RH-00238
019650*
019660*
019670******************************************************************
019680*    223-CALC-MODIFICADOR-EXPERIENCIA -- COMPARA LOS ANIOS DE    *
019690*    EXPERIENCIA DEL CANDIDATO (E) CONTRA LOS REQUERIDOS POR LA  *
019700*    PLAZA (R).  SI LA PLAZA NO PIDE EXPERIENCIA (R=0) EL        *
019710*    MODIFICADOR ES 100 SI EL CANDIDATO TIENE ALGUNA, SI NO 50.  *
019720******************************************************************
019730*
019740******************************************************************RH-00229
019750*    223-CALC-MODIFICADOR-EXPERIENCIA -- SI LA PLAZA NO EXIGE    *RH-00229
019760*    ANIOS DE EXPERIENCIA, EL MODIFICADOR SALE DE UNA ESCALA     *RH-00229
019770*    PROPIA DE LA PLAZA SEGUN LOS ANIOS QUE TRAE EL CANDIDATO;   *RH-00229
019780*    SI LA PLAZA SI LOS EXIGE, EL CASO SAP AGREGA UN TRAMO       *RH-00229
019790*    INTERMEDIO (80% DEL REQUISITO = 90 PUNTOS) ANTES DE CAER A  *RH-00229
019800*    LA REGLA DE TRES SIMPLE (RH-00229).                         *RH-00229
019810******************************************************************RH-00229
019820 223-CALC-MODIFICADOR-EXPERIENCIA SECTION.                        RH-00073
019830     IF WKS-JOB-EXP-REQUERIDA = 0                                 RH-00073
019840        EVALUATE TRUE                                             RH-00229
019850           WHEN CDIN-EXP-ANIOS >= 10                              RH-00229
019860              MOVE 100 TO WKS-MOD-EXPER                           RH-00229
019870           WHEN CDIN-EXP-ANIOS >= 5                               RH-00229
019880              MOVE 85 TO WKS-MOD-EXPER                            RH-00229
019890           WHEN CDIN-EXP-ANIOS >= 2                               RH-00229
019900              MOVE 70 TO WKS-MOD-EXPER                            RH-00229
019910           WHEN OTHER                                             RH-00229
019920              MOVE 50 TO WKS-MOD-EXPER                            RH-00229
019930        END-EVALUATE                                              RH-00229
019940     ELSE                                                         RH-00073
019950        IF CDIN-EXP-ANIOS >= WKS-JOB-EXP-REQUERIDA                RH-00073
019960           MOVE 100 TO WKS-MOD-EXPER                              RH-00073
019970        ELSE                                                      RH-00073
019980           IF ES-CASO-SAP AND                                     RH-00229
019990              CDIN-EXP-ANIOS >= WKS-JOB-EXP-REQUERIDA * 0.8       RH-00229
020000              MOVE 90 TO WKS-MOD-EXPER                            RH-00229
020010           ELSE                                                   RH-00229
020020              COMPUTE WKS-MOD-EXPER ROUNDED =                     RH-00073
020030                 (CDIN-EXP-ANIOS / WKS-JOB-EXP-REQUERIDA) * 100   RH-00073
020040           END-IF                                                 RH-00229
020050        END-IF                                                    RH-00073
020060     END-IF.                                                      RH-00073
020070 223-CALC-MODIFICADOR-EXPERIENCIA-E. EXIT.                        RH-00073
020080*
020090******************************************************************
020100*    224-CALC-MODIFICADOR-SENIORIDAD -- COMPARA EL RANGO DE      *
020110*    SENIORIDAD DEL CANDIDATO (C) CONTRA EL DE LA PLAZA (Q).     *
020120******************************************************************
020130 224-CALC-MODIFICADOR-SENIORIDAD SECTION.
020140     MOVE CDIN-SEN-NIVEL TO WKS-JOB-SEN-PALABRA
020150     PERFORM 160-RANGO-DE-NIVEL
020160     MOVE WKS-CAND-SEN-RANGO TO WKS-K
020170     IF WKS-JOB-SEN-RANGO > 0
020180        IF WKS-K >= WKS-JOB-SEN-RANGO
020190           MOVE 100 TO WKS-MOD-SENIOR
020200        ELSE
020210           IF ES-CASO-SAP AND
020220              (WKS-JOB-SEN-RANGO - WKS-K) <= 1
020230              MOVE 85 TO WKS-MOD-SENIOR
020240           ELSE
020250              COMPUTE WKS-MOD-SENIOR ROUNDED =
020260                 (WKS-K / WKS-JOB-SEN-RANGO) * 100
020270           END-IF
020280        END-IF
020290     ELSE
020300        IF WKS-K >= 3
020310           MOVE 100 TO WKS-MOD-SENIOR
020320        ELSE
020330           COMPUTE WKS-MOD-SENIOR ROUNDED = (WKS-K / 3) * 100
020340        END-IF
020350     END-IF.
020360 224-CALC-MODIFICADOR-SENIORIDAD-E. EXIT.
020370*
020380******************************************************************
020390*    225-CALC-BONO-CTX -- BONO ESPECIFICO DE SAP BASIS: EL BONO   *
020400*    ES CERO A MENOS QUE ES-CASO-SAP (LA PLAZA MENCIONA SAP Y EL *
020410*    CANDIDATO TRAE UNA HABILIDAD SAP) Y ADEMAS EL CANDIDATO NO  *
020420*    TRAE MAS HABILIDAD QUE 'SAP BASIS'.  CUMPLIDO ESO, EL BONO  *
020430*    ES 100 SI EL TEXTO MINUSCULA DE LA PLAZA TRAE UNA FRASE     *
020440*    COMPLETA DE BASIS (225A), Y 80 SI SOLO TRAE 'SAP' Y 'BASIS' *
020450*    SUELTOS.  RH-00242: SE AGREGO LA COMPUERTA ES-CASO-SAP, QUE *
020460*    ANTES DEJABA PASAR EL BONO DE 80 A CUALQUIER CANDIDATO.     *
020470******************************************************************
020480 225-CALC-BONO-CTX SECTION.                                       RH-00187
020490     MOVE 0 TO WKS-BONO-CTX                                       RH-00242
020500     MOVE 0 TO WKS-J                                              RH-00229
020510     IF ES-CASO-SAP AND CNPR-CANT-HABILIDADES = 1 AND             RH-00242
020520        CNPR-HABILIDADES(1) = 'SAP BASIS'                         RH-00229
020530        PERFORM 225A-PROBAR-FRASE-BASIS VARYING WKS-K FROM 1 BY 1 RH-00229
020540                UNTIL WKS-K > 4 OR WKS-J = 1                      RH-00229
020550        IF WKS-J = 1                                              RH-00242
020560           MOVE 100 TO WKS-BONO-CTX                               RH-00229
020570        ELSE                                                      RH-00229
020580           MOVE JBDS-TEXTO TO WKS-BUSQ-TEXTO                      RH-00187
020590           MOVE WKS-JOB-TEXTO-LEN TO WKS-BUSQ-TEXTO-LEN           RH-00187
020600           MOVE 'SAP' TO WKS-BUSQ-FRASE                           RH-00187
020610           MOVE 3 TO WKS-BUSQ-FRASE-LEN                           RH-00187
020620           PERFORM 770-CONTIENE-SUBCADENA                         RH-00187
020630           IF BUSQ-ENCONTRADO                                     RH-00187
020640              MOVE 'BASIS' TO WKS-BUSQ-FRASE                      RH-00187
020650              MOVE 5 TO WKS-BUSQ-FRASE-LEN                        RH-00187
020660              PERFORM 770-CONTIENE-SUBCADENA                      RH-00187
020670           END-IF                                                 RH-00187
020680           IF BUSQ-ENCONTRADO                                     RH-00187
020690              MOVE 80 TO WKS-BONO-CTX                             RH-00229
020700           END-IF                                                 RH-00242
020710        END-IF                                                    RH-00242
020720     END-IF.                                                      RH-00242
020730 225-CALC-BONO-CTX-E. EXIT.                                       RH-00187
020740*
020750******************************************************************RH-00229
020760*    225A-PROBAR-FRASE-BASIS -- PRUEBA LA FRASE WKS-K DE LA TABLA*RH-00229
020770*    DE FRASES DE BASIS (COMO PALABRA COMPLETA) CONTRA EL TEXTO  *RH-00229
020780*    MINUSCULA DE LA PLAZA (RH-00242: ANTES SE COMPARABA CONTRA  *RH-00242
020790*    EL TEXTO ORIGINAL, LO QUE DEJABA MUERTO EL TRAMO DE 100     *RH-00242
020800*    PUNTOS PARA CUALQUIER AVISO ESCRITO EN MAYUSCULA NORMAL).   *RH-00242
020810******************************************************************RH-00229
020820 225A-PROBAR-FRASE-BASIS SECTION.                                 RH-00229
020830     MOVE WKS-JOB-TEXTO-MIN TO WKS-BUSQ-TEXTO                     RH-00242
020840     MOVE WKS-JOB-TEXTO-LEN TO WKS-BUSQ-TEXTO-LEN                 RH-00229
020850     MOVE WKS-BASIS-FRASE(WKS-K) TO WKS-BUSQ-FRASE                RH-00229
020860     PERFORM 751-LARGO-DE-FRASE                                   RH-00229
020870     PERFORM 750-BUSCAR-FRASE-LIMITE                              RH-00229
020880     IF BUSQ-ENCONTRADO                                           RH-00229
020890        MOVE 1 TO WKS-J                                           RH-00229
020900     END-IF.                                                      RH-00229
020910 225A-PROBAR-FRASE-BASIS-E. EXIT.                                 RH-00229
020920*
020930*
020940******************************************************************
020950*    226-CALC-SCORE-PONDERADO -- COMBINA SIMILITUD, MODIFICADOR  *
020960*    DE EXPERIENCIA, MODIFICADOR DE SENIORIDAD Y BONO DE         *
020970*    CONTEXTO CON LOS PESOS DE LA PLAZA (DISTINTOS SI ES CASO    *
020980*    SAP), NORMALIZANDO POR LOS PESOS REALMENTE APLICADOS.       *
020990******************************************************************
021000 226-CALC-SCORE-PONDERADO SECTION.
021010     COMPUTE WKS-PESO-TOTAL = WKS-SIM-PORCENT * 0.5
021020     MOVE 0.5 TO WKS-SUMA-PESO-AP
021030     IF CDIN-EXP-CONOCIDA
021040        IF ES-CASO-SAP
021050           COMPUTE WKS-PESO-TOTAL =
021060              WKS-PESO-TOTAL + WKS-MOD-EXPER * 0.35
021070           ADD 0.35 TO WKS-SUMA-PESO-AP
021080        ELSE
021090           COMPUTE WKS-PESO-TOTAL =
021100              WKS-PESO-TOTAL + WKS-MOD-EXPER * 0.30
021110           ADD 0.30 TO WKS-SUMA-PESO-AP
021120        END-IF
021130     END-IF
021140     IF CDIN-SEN-CONOCIDA
021150        IF ES-CASO-SAP
021160           COMPUTE WKS-PESO-TOTAL =
021170              WKS-PESO-TOTAL + WKS-MOD-SENIOR * 0.20
021180           ADD 0.20 TO WKS-SUMA-PESO-AP
021190        ELSE
021200           COMPUTE WKS-PESO-TOTAL =
021210              WKS-PESO-TOTAL + WKS-MOD-SENIOR * 0.15
021220           ADD 0.15 TO WKS-SUMA-PESO-AP
021230        END-IF
021240     END-IF
021250     COMPUTE WKS-PESO-TOTAL =
021260        WKS-PESO-TOTAL + WKS-BONO-CTX * 0.05
021270     ADD 0.05 TO WKS-SUMA-PESO-AP
021280     IF WKS-SUMA-PESO-AP > 0
021290        COMPUTE WKS-SIM-CONSAP ROUNDED =
021300           WKS-PESO-TOTAL / WKS-SUMA-PESO-AP
021310     ELSE
021320        MOVE 0 TO WKS-SIM-CONSAP
021330     END-IF.
021340 226-CALC-SCORE-PONDERADO-E. EXIT.
021350*
021360******************************************************************
021370*    230-ESCRIBIR-RESULTADO -- ARMA EL REGISTRO DE SALIDA DE     *
021380*    RESULTS Y LA LINEA DE DETALLE DEL REPORTE PARA EL CANDIDATO *
021390*    ACTUAL, ASIGNANDO LA CATEGORIA DE COINCIDENCIA.             *
021400******************************************************************
021410 230-ESCRIBIR-RESULTADO SECTION.
021420     MOVE SPACES TO REG-CANRES
021430     MOVE CDIN-ID          TO CNRS-CAND-ID
021440     MOVE CNPR-NOMBRE      TO CNRS-NOMBRE
021450     MOVE CNPR-CORREO      TO CNRS-CORREO
021460     MOVE CNPR-TELEFONO    TO CNRS-TELEFONO
021470     MOVE CDIN-EXP-ANIOS   TO CNRS-EXP-ANIOS
021480     MOVE CDIN-SEN-NIVEL   TO CNRS-SEN-NIVEL
021490     MOVE CNPR-CANT-HABILIDADES TO CNRS-CANT-HABILIDADES
021500     IF HAY-JOB-PRESENTE
021510        COMPUTE CNRS-SCORE-SIMILITUD ROUNDED = WKS-SIM-PORCENT    RH-00229
021520        COMPUTE CNRS-SCORE-PONDERADO ROUNDED = WKS-SIM-CONSAP     RH-00229
021530        EVALUATE TRUE
021540           WHEN WKS-SIM-CONSAP >= 75
021550              MOVE 'HIGH' TO CNRS-CATEGORIA
021560              ADD 1 TO WKS-CTA-ALTA
021570           WHEN WKS-SIM-CONSAP >= 50
021580              MOVE 'MEDIUM' TO CNRS-CATEGORIA
021590              ADD 1 TO WKS-CTA-MEDIA
021600           WHEN OTHER
021610              MOVE 'LOW' TO CNRS-CATEGORIA
021620              ADD 1 TO WKS-CTA-BAJA
021630        END-EVALUATE
021640        ADD WKS-SIM-CONSAP TO WKS-SUMA-PONDERADO
021650     ELSE
021660        MOVE 0 TO CNRS-SCORE-SIMILITUD
021670        MOVE 0 TO CNRS-SCORE-PONDERADO
021680        MOVE 'N/A' TO CNRS-CATEGORIA
021690        ADD 1 TO WKS-CTA-BAJA
021700     END-IF
021710     WRITE REG-CANRES
021720     ADD 1 TO WKS-CAND-ESCRITOS
021730*
021740     IF WKS-LINEA-PAGINA > 55
021750        PERFORM 231-IMPRIMIR-ENCABEZADO
021760     END-IF
021770     MOVE SPACES TO WKS-DETALLE
021780     MOVE CDIN-ID        TO WKS-DET-CAND-ID
021790     MOVE CNPR-NOMBRE(1:27) TO WKS-DET-NOMBRE
021800     MOVE CDIN-EXP-ANIOS TO WKS-DET-EXP
021810     MOVE CDIN-SEN-NIVEL TO WKS-DET-SENIORIDAD
021820     MOVE CNPR-CANT-HABILIDADES TO WKS-DET-HABILIDADES
021830     MOVE CNRS-SCORE-SIMILITUD  TO WKS-DET-SIMILITUD
021840     MOVE CNRS-SCORE-PONDERADO  TO WKS-DET-PONDERADO
021850     MOVE CNRS-CATEGORIA        TO WKS-DET-CATEGORIA
021860     WRITE REG-REPORTE FROM WKS-DETALLE
021870     ADD 1 TO WKS-LINEA-PAGINA.
021880 230-ESCRIBIR-RESULTADO-E. EXIT.
021890*
021900******************************************************************
021910*    231-IMPRIMIR-ENCABEZADO -- IMPRIME EL ENCABEZADO DE PAGINA  *
021920*    (TITULO Y NUMERO DE PAGINA) SEGUIDO DE LOS TITULOS DE       *
021930*    COLUMNA, CUANDO SE LLEGA AL PIE DE HOJA.                    *
021940******************************************************************
021950 231-IMPRIMIR-ENCABEZADO SECTION.
021960     ADD 1 TO WKS-NUM-PAGINA
021970     MOVE WKS-NUM-PAGINA TO WKS-C1-PAGINA
021980     WRITE REG-REPORTE FROM WKS-CABEC1 AFTER ADVANCING PAGE
021990     WRITE REG-REPORTE FROM WKS-CABEC2 AFTER ADVANCING 2 LINES
022000     MOVE 4 TO WKS-LINEA-PAGINA.
022010 231-IMPRIMIR-ENCABEZADO-E. EXIT.
022020*
022030******************************************************************
022040*    300-ESCRIBIR-TOTALES -- AL TERMINAR LA CORRIDA, IMPRIME UN  *
022050*    BLOQUE DE TOTALES: CANDIDATOS LEIDOS Y ESCRITOS, CUANTOS EN *
022060*    CADA CATEGORIA Y EL PROMEDIO DE PUNTAJE PONDERADO.          *
022070******************************************************************
022080 300-ESCRIBIR-TOTALES SECTION.
022090     IF WKS-CAND-ESCRITOS > 0
022100        COMPUTE WKS-PROMEDIO-PONDERADO ROUNDED =
022110           WKS-SUMA-PONDERADO / WKS-CAND-ESCRITOS
022120     ELSE
022130        MOVE 0 TO WKS-PROMEDIO-PONDERADO
022140     END-IF
022150     WRITE REG-REPORTE FROM WKS-TOTALES AFTER ADVANCING 2 LINES
022160     MOVE WKS-CAND-LEIDOS TO WKS-EDIT-CONTADOR
022170     MOVE SPACES TO WKS-TOTALES
022180     STRING 'CANDIDATOS LEIDOS.......: ' DELIMITED BY SIZE
022190            WKS-EDIT-CONTADOR           DELIMITED BY SIZE
022200            INTO WKS-TOTALES
022210     WRITE REG-REPORTE FROM WKS-TOTALES AFTER ADVANCING 1 LINE
022220     MOVE WKS-CAND-ESCRITOS TO WKS-EDIT-CONTADOR
022230     MOVE SPACES TO WKS-TOTALES
022240     STRING 'CANDIDATOS PROCESADOS...: ' DELIMITED BY SIZE
022250            WKS-EDIT-CONTADOR           DELIMITED BY SIZE
022260            INTO WKS-TOTALES
022270     WRITE REG-REPORTE FROM WKS-TOTALES AFTER ADVANCING 1 LINE
022280     MOVE WKS-CTA-ALTA TO WKS-EDIT-CONTADOR
022290     MOVE SPACES TO WKS-TOTALES
022300     STRING 'CATEGORIA HIGH..........: ' DELIMITED BY SIZE
022310            WKS-EDIT-CONTADOR           DELIMITED BY SIZE
022320            INTO WKS-TOTALES
022330     WRITE REG-REPORTE FROM WKS-TOTALES AFTER ADVANCING 1 LINE
022340     MOVE WKS-CTA-MEDIA TO WKS-EDIT-CONTADOR
022350     MOVE SPACES TO WKS-TOTALES
022360     STRING 'CATEGORIA MEDIUM........: ' DELIMITED BY SIZE
022370            WKS-EDIT-CONTADOR           DELIMITED BY SIZE
022380            INTO WKS-TOTALES
022390     WRITE REG-REPORTE FROM WKS-TOTALES AFTER ADVANCING 1 LINE
022400     MOVE WKS-CTA-BAJA TO WKS-EDIT-CONTADOR
022410     MOVE SPACES TO WKS-TOTALES
022420     STRING 'CATEGORIA LOW...........: ' DELIMITED BY SIZE
022430            WKS-EDIT-CONTADOR           DELIMITED BY SIZE
022440            INTO WKS-TOTALES
022450     WRITE REG-REPORTE FROM WKS-TOTALES AFTER ADVANCING 1 LINE
022460     MOVE WKS-PROMEDIO-PONDERADO TO WKS-EDIT-PROMEDIO
022470     MOVE SPACES TO WKS-TOTALES
022480     STRING 'PROMEDIO PONDERADO......: ' DELIMITED BY SIZE
022490            WKS-EDIT-PROMEDIO           DELIMITED BY SIZE
022500            INTO WKS-TOTALES
022510     WRITE REG-REPORTE FROM WKS-TOTALES AFTER ADVANCING 1 LINE.
022520 300-ESCRIBIR-TOTALES-E. EXIT.
022530*
022540******************************************************************
022550*    700-TOKENIZAR-TEXTO -- PARTE WKS-TOK-TEXTO (YA EN MINUSCULA)*
022560*    EN FICHAS DE LETRAS Y DIGITOS (SE DESCARTA TODO LO DEMAS),  *
022570*    DEJANDO CADA FICHA EN WKS-FREC-PALABRA (SIN CONTAR TODAVIA).*
022580******************************************************************
022590 700-TOKENIZAR-TEXTO SECTION.
022600     MOVE 1 TO WKS-TOK-POS
022610     MOVE 0 TO WKS-TOK-CANT
022620     PERFORM 700A-PARTIR-FICHA-JOB VARYING WKS-TOK-POS FROM
022630         WKS-TOK-POS                                              RH-00238
022640             BY 1 UNTIL WKS-TOK-POS > WKS-TOK-LARGO.              RH-00238
022650 700-TOKENIZAR-TEXTO-E. EXIT.
022660*
022670******************************************************************RH-00238
022680*    700A-PARTIR-FICHA-JOB -- PRUEBA LA POSICION WKS-TOK-POS DE  *RH-00238
022690*    WKS-TOK-TEXTO; SI ES LETRA O DIGITO, EXTIENDE LA FICHA      *RH-00238
022700*    (700B) Y LA GUARDA EN WKS-FREC-PALABRA.                     *RH-00238
022710******************************************************************RH-00238
022720 700A-PARTIR-FICHA-JOB SECTION.                                   RH-00238
022730     IF (WKS-TOK-TEXTO(WKS-TOK-POS:1) >= 'a' AND                  RH-00238
022740         WKS-TOK-TEXTO(WKS-TOK-POS:1) <= 'z') OR                  RH-00238
022750        (WKS-TOK-TEXTO(WKS-TOK-POS:1) >= '0' AND                  RH-00238
022760         WKS-TOK-TEXTO(WKS-TOK-POS:1) <= '9')                     RH-00238
022770        MOVE WKS-TOK-POS TO WKS-TOK-INICIO                        RH-00238
022780        PERFORM 700B-EXTENDER-FICHA-JOB UNTIL WKS-TOK-POS >
022790            WKS-TOK-LARGO                                         RH-00238
022800           OR NOT ((WKS-TOK-TEXTO(WKS-TOK-POS:1) >= 'a' AND       RH-00238
022810                    WKS-TOK-TEXTO(WKS-TOK-POS:1) <= 'z') OR       RH-00238
022820                   (WKS-TOK-TEXTO(WKS-TOK-POS:1) >= '0' AND       RH-00238
022830                    WKS-TOK-TEXTO(WKS-TOK-POS:1) <= '9'))         RH-00238
022840        IF WKS-TOK-CANT < 400                                     RH-00238
022850           ADD 1 TO WKS-TOK-CANT                                  RH-00238
022860           MOVE SPACES TO WKS-FREC-PALABRA(WKS-TOK-CANT)          RH-00238
022870           MOVE 0 TO WKS-K                                        RH-00238
022880           COMPUTE WKS-K = WKS-TOK-POS - WKS-TOK-INICIO           RH-00238
022890           IF WKS-K > 20                                          RH-00238
022900              MOVE 20 TO WKS-K                                    RH-00238
022910           END-IF                                                 RH-00238
022920           MOVE WKS-TOK-TEXTO(WKS-TOK-INICIO:WKS-K)               RH-00238
022930                TO WKS-FREC-PALABRA(WKS-TOK-CANT)                 RH-00238
022940        END-IF                                                    RH-00238
022950     ELSE                                                         RH-00238
022960        ADD 1 TO WKS-TOK-POS                                      RH-00238
022970     END-IF.                                                      RH-00238
022980 700A-PARTIR-FICHA-JOB-E. EXIT.                                   RH-00238
022990*
023000******************************************************************RH-00238
023010*    700B-EXTENDER-FICHA-JOB -- AVANZA WKS-TOK-POS MIENTRAS LA   *RH-00238
023020*    FICHA SIGA EN LETRAS O DIGITOS.                             *RH-00238
023030******************************************************************RH-00238
023040 700B-EXTENDER-FICHA-JOB SECTION.                                 RH-00238
023050     ADD 1 TO WKS-TOK-POS.                                        RH-00238
023060 700B-EXTENDER-FICHA-JOB-E. EXIT.                                 RH-00238
023070*
023080*
023090******************************************************************
023100*    710-ES-STOPWORD -- BUSCA WKS-BUSQ-FRASE EN LA TABLA DE      *
023110*    PALABRAS VACIAS.  IGUALDAD EXACTA, NO PALABRA COMPLETA      *
023120*    PORQUE LA FICHA YA VIENE AISLADA DEL TOKENIZADOR.           *
023130******************************************************************
023140 710-ES-STOPWORD SECTION.
023150     MOVE 'N' TO WKS-BUSQ-ENCONTRADO
023160     PERFORM 710A-PROBAR-VACIA VARYING WKS-J FROM 1 BY 1 UNTIL
023170         WKS-J > 149                                              RH-00238
023180             OR BUSQ-ENCONTRADO.                                  RH-00238
023190 710-ES-STOPWORD-E. EXIT.
023200*
023210******************************************************************RH-00238
023220*    710A-PROBAR-VACIA -- COMPARA LA FICHA CONTRA LA ENTRADA     *RH-00238
023230*    WKS-J DE LA TABLA DE PALABRAS VACIAS.                       *RH-00238
023240******************************************************************RH-00238
023250 710A-PROBAR-VACIA SECTION.                                       RH-00238
023260     IF WKS-BUSQ-FRASE(1:12) = WKS-VACIA-ELEM(WKS-J)              RH-00238
023270        MOVE 'S' TO WKS-BUSQ-ENCONTRADO                           RH-00238
023280     END-IF.                                                      RH-00238
023290 710A-PROBAR-VACIA-E. EXIT.                                       RH-00238
023300*
023310******************************************************************
023320*    720-STEM-TOKEN -- RAIZ SIMPLIFICADA (NO ES PORTER COMPLETO):*
023330*    QUITA LOS SUFIJOS 'ING','EDLY','EDS','ES','ED','LY','S' EN  *
023340*    ESE ORDEN DE PRIORIDAD SI LA FICHA QUEDA CON AL MENOS TRES  *
023350*    CARACTERES DESPUES DE QUITARLO.  EL RESULTADO QUEDA EN LA   *
023360*    MISMA ENTRADA DE LA TABLA DE FRECUENCIA (WKS-FREC-PALABRA). *
023370******************************************************************
023380 720-STEM-TOKEN SECTION.
023390     MOVE 0 TO WKS-STEM-POS                                       RH-00229
023400     MOVE 20 TO WKS-J
023410     PERFORM 720A-BUSCAR-LARGO-FICHA UNTIL WKS-J = 0 OR
023420         WKS-STEM-POS NOT = 0                                     RH-00229
023430     EVALUATE TRUE
023440        WHEN WKS-STEM-POS > 6 AND WKS-BUSQ-FRASE(WKS-STEM-POS -
023450            2:3) = 'ing'                                          RH-00229
023460           SUBTRACT 3 FROM WKS-STEM-POS                           RH-00229
023470           MOVE SPACES TO WKS-BUSQ-FRASE(WKS-STEM-POS + 1:3)      RH-00229
023480        WHEN WKS-STEM-POS > 7 AND WKS-BUSQ-FRASE(WKS-STEM-POS -
023490            3:4) = 'edly'                                         RH-00229
023500           SUBTRACT 4 FROM WKS-STEM-POS                           RH-00229
023510           MOVE SPACES TO WKS-BUSQ-FRASE(WKS-STEM-POS + 1:4)      RH-00229
023520        WHEN WKS-STEM-POS > 6 AND WKS-BUSQ-FRASE(WKS-STEM-POS -
023530            2:3) = 'eds'                                          RH-00229
023540           SUBTRACT 3 FROM WKS-STEM-POS                           RH-00229
023550           MOVE SPACES TO WKS-BUSQ-FRASE(WKS-STEM-POS + 1:3)      RH-00229
023560        WHEN WKS-STEM-POS > 5 AND WKS-BUSQ-FRASE(WKS-STEM-POS -
023570            1:2) = 'es'                                           RH-00229
023580           SUBTRACT 2 FROM WKS-STEM-POS                           RH-00229
023590           MOVE SPACES TO WKS-BUSQ-FRASE(WKS-STEM-POS + 1:2)      RH-00229
023600        WHEN WKS-STEM-POS > 5 AND WKS-BUSQ-FRASE(WKS-STEM-POS -
023610            1:2) = 'ed'                                           RH-00229
023620           SUBTRACT 2 FROM WKS-STEM-POS                           RH-00229
023630           MOVE SPACES TO WKS-BUSQ-FRASE(WKS-STEM-POS + 1:2)      RH-00229
023640        WHEN WKS-STEM-POS > 5 AND WKS-BUSQ-FRASE(WKS-STEM-POS -
023650            1:2) = 'ly'                                           RH-00229
023660           SUBTRACT 2 FROM WKS-STEM-POS                           RH-00229
023670           MOVE SPACES TO WKS-BUSQ-FRASE(WKS-STEM-POS + 1:2)      RH-00229
023680        WHEN WKS-STEM-POS > 4 AND WKS-BUSQ-FRASE(WKS-STEM-POS:1)
023690            = 's'                                                 RH-00229
023700           SUBTRACT 1 FROM WKS-STEM-POS                           RH-00229
023710           MOVE SPACES TO WKS-BUSQ-FRASE(WKS-STEM-POS + 1:1)      RH-00229
023720        WHEN OTHER
023730           CONTINUE
023740     END-EVALUATE
023750     MOVE WKS-STEM-POS TO WKS-BUSQ-FRASE-LEN.                     RH-00229
023760 720-STEM-TOKEN-E. EXIT.
023770*
023780******************************************************************RH-00238
023790*    720A-BUSCAR-LARGO-FICHA -- UN PASO DEL BARRIDO HACIA ATRAS  *RH-00238
023800*    QUE CALCULA EL LARGO UTIL DE WKS-BUSQ-FRASE.                *RH-00238
023810******************************************************************RH-00238
023820 720A-BUSCAR-LARGO-FICHA SECTION.                                 RH-00238
023830     IF WKS-BUSQ-FRASE(WKS-J:1) NOT = SPACE                       RH-00238
023840        MOVE WKS-J TO WKS-STEM-POS                                RH-00229
023850     ELSE                                                         RH-00238
023860        SUBTRACT 1 FROM WKS-J                                     RH-00238
023870     END-IF.                                                      RH-00238
023880 720A-BUSCAR-LARGO-FICHA-E. EXIT.                                 RH-00238
023890*
023900******************************************************************
023910*    750-BUSCAR-FRASE-LIMITE -- BUSCA WKS-BUSQ-FRASE (LARGO      *
023920*    WKS-BUSQ-FRASE-LEN) DENTRO DE WKS-BUSQ-TEXTO (LARGO         *
023930*    WKS-BUSQ-TEXTO-LEN) COMO PALABRA COMPLETA: EL CARACTER      *
023940*    ANTERIOR Y EL SIGUIENTE A LA COINCIDENCIA (SI EXISTEN)      *
023950*    DEBEN SER NO ALFANUMERICOS.  RUTINA COMPARTIDA POR TODAS    *
023960*    LAS SECCIONES QUE HACEN BUSQUEDA DE FRASE.                  *
023970******************************************************************
023980 750-BUSCAR-FRASE-LIMITE SECTION.
023990     MOVE 'N' TO WKS-BUSQ-ENCONTRADO
024000     IF WKS-BUSQ-FRASE-LEN > 0 AND
024010        WKS-BUSQ-FRASE-LEN <= WKS-BUSQ-TEXTO-LEN
024020        MOVE 1 TO WKS-BUSQ-POS-INI
024030        PERFORM 750B-PROBAR-POSICION-FRASE VARYING
024040            WKS-BUSQ-POS-INI FROM 1                               RH-00238
024050                BY 1 UNTIL WKS-BUSQ-POS-INI >                     RH-00238
024060                WKS-BUSQ-TEXTO-LEN - WKS-BUSQ-FRASE-LEN + 1       RH-00238
024070                OR BUSQ-ENCONTRADO                                RH-00238
024080     END-IF.                                                      RH-00095
024090 750-BUSCAR-FRASE-LIMITE-E. EXIT.                                 RH-00095
024100*
024110******************************************************************RH-00238
024120*    750B-PROBAR-POSICION-FRASE -- PRUEBA SI LA FRASE APARECE EN *RH-00238
024130*    LA POSICION WKS-BUSQ-POS-INI DEL TEXTO Y, DE SER ASI,       *RH-00238
024140*    VERIFICA LOS LIMITES DE PALABRA (750A).                     *RH-00238
024150******************************************************************RH-00238
024160 750B-PROBAR-POSICION-FRASE SECTION.                              RH-00238
024170     IF WKS-BUSQ-TEXTO(WKS-BUSQ-POS-INI:WKS-BUSQ-FRASE-LEN)       RH-00238
024180        = WKS-BUSQ-FRASE(1:WKS-BUSQ-FRASE-LEN)                    RH-00238
024190        PERFORM 750A-VERIFICAR-LIMITES                            RH-00238
024200     END-IF.                                                      RH-00238
024210 750B-PROBAR-POSICION-FRASE-E. EXIT.                              RH-00238
024220*
024230******************************************************************
024240*    750A-VERIFICAR-LIMITES -- COMPRUEBA QUE LOS CARACTERES      *
024250*    INMEDIATOS ANTES Y DESPUES DE LA COINCIDENCIA (SI LOS HAY)  *
024260*    NO SEAN LETRA NI DIGITO.                                    *
024270******************************************************************
024280 750A-VERIFICAR-LIMITES SECTION.
024290     MOVE 'S' TO WKS-BUSQ-ENCONTRADO
024300     IF WKS-BUSQ-POS-INI > 1
024310        IF (WKS-BUSQ-TEXTO(WKS-BUSQ-POS-INI - 1:1) >= 'a' AND
024320            WKS-BUSQ-TEXTO(WKS-BUSQ-POS-INI - 1:1) <= 'z') OR
024330           (WKS-BUSQ-TEXTO(WKS-BUSQ-POS-INI - 1:1) >= 'A' AND
024340            WKS-BUSQ-TEXTO(WKS-BUSQ-POS-INI - 1:1) <= 'Z') OR
024350           (WKS-BUSQ-TEXTO(WKS-BUSQ-POS-INI - 1:1) >= '0' AND
024360            WKS-BUSQ-TEXTO(WKS-BUSQ-POS-INI - 1:1) <= '9')
024370           MOVE 'N' TO WKS-BUSQ-ENCONTRADO
024380        END-IF
024390     END-IF
024400     MOVE 0 TO WKS-J
024410     COMPUTE WKS-J = WKS-BUSQ-POS-INI + WKS-BUSQ-FRASE-LEN
024420     IF BUSQ-ENCONTRADO AND WKS-J <= WKS-BUSQ-TEXTO-LEN
024430        IF (WKS-BUSQ-TEXTO(WKS-J:1) >= 'a' AND
024440            WKS-BUSQ-TEXTO(WKS-J:1) <= 'z') OR
024450           (WKS-BUSQ-TEXTO(WKS-J:1) >= 'A' AND
024460            WKS-BUSQ-TEXTO(WKS-J:1) <= 'Z') OR
024470           (WKS-BUSQ-TEXTO(WKS-J:1) >= '0' AND
024480            WKS-BUSQ-TEXTO(WKS-J:1) <= '9')
024490           MOVE 'N' TO WKS-BUSQ-ENCONTRADO
024500        END-IF
024510     END-IF.
024520 750A-VERIFICAR-LIMITES-E. EXIT.
024530*
024540******************************************************************
024550*    770-CONTIENE-SUBCADENA -- BUSCA WKS-BUSQ-FRASE DENTRO DE    *
024560*    WKS-BUSQ-TEXTO SIN EXIGIR LIMITE DE PALABRA (USADA PARA LAS *
024570*    VERIFICACIONES DE 'sap'/'SAP'/'BASIS' QUE LA REGLA DEFINE   *
024580*    COMO SIMPLE CONTENIDO DE SUBCADENA).                        *
024590******************************************************************
024600 770-CONTIENE-SUBCADENA SECTION.
024610     MOVE 'N' TO WKS-BUSQ-ENCONTRADO
024620     IF WKS-BUSQ-FRASE-LEN > 0 AND
024630        WKS-BUSQ-FRASE-LEN <= WKS-BUSQ-TEXTO-LEN
024640        MOVE 1 TO WKS-BUSQ-POS-INI
024650        PERFORM 770A-PROBAR-POSICION VARYING WKS-BUSQ-POS-INI
024660            FROM 1                                                RH-00238
024670                BY 1 UNTIL WKS-BUSQ-POS-INI >                     RH-00238
024680                WKS-BUSQ-TEXTO-LEN - WKS-BUSQ-FRASE-LEN + 1       RH-00238
024690                OR BUSQ-ENCONTRADO                                RH-00238
024700     END-IF.
024710 770-CONTIENE-SUBCADENA-E. EXIT.
024720*
024730******************************************************************RH-00238
024740*    770A-PROBAR-POSICION -- PRUEBA SI LA FRASE APARECE EN LA    *RH-00238
024750*    POSICION WKS-BUSQ-POS-INI DEL TEXTO (SIN LIMITE DE PALABRA).*RH-00238
024760******************************************************************RH-00238
024770 770A-PROBAR-POSICION SECTION.                                    RH-00238
024780     IF WKS-BUSQ-TEXTO(WKS-BUSQ-POS-INI:WKS-BUSQ-FRASE-LEN)       RH-00238
024790        = WKS-BUSQ-FRASE(1:WKS-BUSQ-FRASE-LEN)                    RH-00238
024800        MOVE 'S' TO WKS-BUSQ-ENCONTRADO                           RH-00238
024810     END-IF.                                                      RH-00238
024820 770A-PROBAR-POSICION-E. EXIT.                                    RH-00238
024830*
024840******************************************************************
024850*    900-CERRAR-ARCHIVOS -- CIERRE ORDENADO DE LOS CUATRO        *
024860*    ARCHIVOS DE LA CORRIDA.                                     *
024870******************************************************************
024880 900-CERRAR-ARCHIVOS SECTION.
024890     CLOSE CANDIN
024900     CLOSE JOBDESC
024910     CLOSE RESULTS
024920     CLOSE REPORTE.
024930 900-CERRAR-ARCHIVOS-E. EXIT.
